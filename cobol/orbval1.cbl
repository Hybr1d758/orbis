000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE ORBIS FREIGHT ANALYTICS
000300* GROUP - ALL RIGHTS RESERVED
000400****************************************************************
000500* PROGRAM:  ORBVAL1
000600*
000700* AUTHOR :  B. OKAFOR
000800*
000900* INSTALLATION: ORBIS FREIGHT ANALYTICS - BATCH SYSTEMS
001000*
001100* ONE PASS OVER THE CLEANED FAF5 DATASET, PLUS A PRELIMINARY
001200* LOAD OF THE RETAINED INPUT FILE-NAME SET WRITTEN BY ORBMRG1,
001300* DRIVING FOUR DATA-QUALITY CHECKS IN A FIXED ORDER: MISSING
001400* VALUES PER COLUMN, NEGATIVE VALUES PER NUMERIC COLUMN,
001500* SOURCE-FILE INTEGRITY, AND DUPLICATE ROWS.  EACH DETECTED
001600* PROBLEM CLASS BECOMES ONE RECORD ON THE VALIDATION-ISSUES
001700* REPORT.  LAST STEP OF THE ORBIS FAF5 NIGHTLY PIPELINE -
001800* FOLLOWS ORBCLN1 AND ORBPRF1.
001900****************************************************************
002000* CHANGE LOG
002100*    B.OKAFOR   1991-04-22  ORIG-0118  INITIAL RELEASE - MISSING  ORIG0118
002200*                                      VALUES AND DUPLICATE ROWS  ORIG0118
002300*                                      ONLY                       ORIG0118
002400*    R.DELACRUZ 1994-08-02  ORIG-0159  ADDED NEGATIVE-VALUE       ORIG0159
002500*                                      CHECK FOR THE NUMERIC-     ORIG0159
002600*                                      CANDIDATE COLUMNS          ORIG0159
002700*    T.VANCE    1996-09-09  ORIG-0328  ADDED SOURCE-FILE          ORIG0328
002800*                                      INTEGRITY CHECKS AGAINST   ORIG0328
002900*                                      THE RETAINED INPUT-NAME    ORIG0328
003000*                                      SET FROM ORBMRG1           ORIG0328
003100*    T.VANCE    1998-11-12  ORIG-0518  Y2K REVIEW - NO DATE       ORIG0518
003200*                                      MATH IN THIS STEP, NO      ORIG0518
003300*                                      CHANGE REQUIRED            ORIG0518
003400*    P.ISAACS   2002-02-26  ORIG-0792  DROPPED COLUMNS NOW READ   ORIG0792
003500*                                      FROM CTL-COLUMN-FLAGS AND  ORIG0792
003600*                                      EXCLUDED FROM EVERY CHECK  ORIG0792
003700*    P.ISAACS   2002-03-06  ORIG-0799  ISSUE COUNT PASSED BACK    ORIG0799
003800*                                      TO CALLER (ORBDRV1) VIA    ORIG0799
003900*                                      FAF5-CTL-AREA              ORIG0799
004000*    R.DELACRUZ 2003-08-29  ORIG-0864  235-CHECK-FIELD-DROPPED    ORIG0864
004100*                                      ONLY TESTED TONS/VALUE/    ORIG0864
004200*                                      YEAR/SOURCE-FILE - NOW     ORIG0864
004300*                                      CHECKS ALL NINE COLUMNS    ORIG0864
004400*                                      SO A DROPPED TEXT COLUMN   ORIG0864
004500*                                      IS SKIPPED TOO             ORIG0864
004600****************************************************************
004700 IDENTIFICATION DIVISION.
004800 PROGRAM-ID.    ORBVAL1.
004900 AUTHOR.        B. OKAFOR.
005000 INSTALLATION.  ORBIS FREIGHT ANALYTICS - BATCH SYSTEMS.
005100 DATE-WRITTEN.  1991-04-22.
005200 DATE-COMPILED.
005300 SECURITY.      ORBIS INTERNAL USE ONLY.
005400*
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-370.
005800 OBJECT-COMPUTER. IBM-370.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     UPSI-3 IS ORBVAL-TEST-SWITCH
006200         ON STATUS IS ORBVAL-IN-TEST
006300         OFF STATUS IS ORBVAL-IN-PROD.
006400*
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT CLEANED-FILE    ASSIGN TO FAF5CLND
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS  IS WS-CLEANED-STATUS.
007000*
007100     SELECT INPUT-SET-FILE  ASSIGN TO FAF5INST
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS  IS WS-INSET-STATUS.
007400*
007500     SELECT ISSUES-FILE     ASSIGN TO FAF5VISS
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS  IS WS-ISSUES-STATUS.
007800*
007900     SELECT RUN-LOG-FILE    ASSIGN TO FAF5RLOG
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS  IS WS-RUNLOG-STATUS.
008200*
008300 DATA DIVISION.
008400 FILE SECTION.
008500*
008600 FD  CLEANED-FILE
008700     RECORDING MODE IS F.
008800 01  CLEANED-FILE-RECORD         PIC X(73).
008900*
009000 FD  INPUT-SET-FILE
009100     RECORDING MODE IS F.
009200 01  INPUT-SET-RECORD.
009300     05  INSET-FILE-NAME         PIC X(44).
009400     05  FILLER                  PIC X(06).
009500*
009600 FD  ISSUES-FILE
009700     RECORDING MODE IS F.
009800 COPY FAF5VAL.
009900*
010000 FD  RUN-LOG-FILE
010100     RECORDING MODE IS F.
010200 01  RUN-LOG-RECORD              PIC X(132).
010300*
010400***************************************************************
010500 WORKING-STORAGE SECTION.
010600***************************************************************
010700*
010800 01  WS-FILE-STATUSES.
010900     05  WS-CLEANED-STATUS       PIC X(02) VALUE SPACES.
011000     05  WS-INSET-STATUS         PIC X(02) VALUE SPACES.
011100     05  WS-ISSUES-STATUS        PIC X(02) VALUE SPACES.
011200     05  WS-RUNLOG-STATUS        PIC X(02) VALUE SPACES.
011300*
011400 01  WS-SWITCHES.
011500     05  WS-CLEANED-EOF          PIC X(01) VALUE 'N'.
011600         88  WS-CLEANED-IS-EOF           VALUE 'Y'.
011700     05  WS-INSET-EOF            PIC X(01) VALUE 'N'.
011800         88  WS-INSET-IS-EOF             VALUE 'Y'.
011900*
012000 COPY FAF5CLN.
012100*
012200* FIXED-POSITION PARSE VIEWS - SEE ORBPRF1 FOR WHY THE EDITED
012300* DISPLAY TEXT CAN BE RECOVERED BY A STRAIGHT REDEFINES.
012400 01  WS-TONS-PARSE-HOLD          PIC X(12).
012500 01  WS-TONS-PARSE-VIEW REDEFINES WS-TONS-PARSE-HOLD.
012600     05  WS-TONS-PARSE-SIGN      PIC X(01).
012700     05  WS-TONS-PARSE-INT       PIC 9(07).
012800     05  WS-TONS-PARSE-DOT       PIC X(01).
012900     05  WS-TONS-PARSE-FRAC      PIC 9(03).
013000*
013100 01  WS-VALUE-PARSE-HOLD         PIC X(13).
013200 01  WS-VALUE-PARSE-VIEW REDEFINES WS-VALUE-PARSE-HOLD.
013300     05  WS-VALUE-PARSE-SIGN     PIC X(01).
013400     05  WS-VALUE-PARSE-INT      PIC 9(09).
013500     05  WS-VALUE-PARSE-DOT      PIC X(01).
013600     05  WS-VALUE-PARSE-FRAC     PIC 9(02).
013700*
013800* FIELD NAME / ORDER TABLE, SAME NINE COLUMNS AND ORDER AS THE
013900* CLEANED RECORD AND THE PROFILE REPORT.
014000 01  WS-FIELD-NAME-TABLE-AREA.
014100     05  FILLER  PIC X(20) VALUE 'SHIPMENT_ID'.
014200     05  FILLER  PIC X(20) VALUE 'ORIGIN_REGION'.
014300     05  FILLER  PIC X(20) VALUE 'DEST_REGION'.
014400     05  FILLER  PIC X(20) VALUE 'COMMODITY_CODE'.
014500     05  FILLER  PIC X(20) VALUE 'MODE'.
014600     05  FILLER  PIC X(20) VALUE 'TONS'.
014700     05  FILLER  PIC X(20) VALUE 'VALUE_KUSD'.
014800     05  FILLER  PIC X(20) VALUE 'YEAR'.
014900     05  FILLER  PIC X(20) VALUE 'SOURCE_FILE'.
015000 01  WS-FIELD-NAMES REDEFINES WS-FIELD-NAME-TABLE-AREA.
015100     05  WS-FIELD-NAME           PIC X(20) OCCURS 9 TIMES.
015200*
015300 01  WS-FIELD-SUB                PIC S9(4) COMP VALUE ZERO.
015400 01  WS-FIELD-IS-DROPPED-SW      PIC X(01) VALUE 'N'.
015500     88  WS-FIELD-IS-DROPPED         VALUE 'Y'.
015600 01  WS-CURRENT-VALUE-TEXT       PIC X(20) VALUE SPACES.
015700 01  WS-CURRENT-VALUE-MISSING-SW PIC X(01) VALUE 'N'.
015800     88  WS-CURRENT-VALUE-IS-MISSING VALUE 'Y'.
015900*
016000 01  WS-TOTAL-COUNT              PIC S9(9) COMP VALUE ZERO.
016100 77  WS-CURRENT-ORDINAL          PIC S9(9) COMP VALUE -1.
016200*
016300* PER-COLUMN MISSING-VALUE TALLIES (RULE V1), SAME ORDER AS
016400* WS-FIELD-NAME.
016500 01  WS-MISSING-STATS.
016600     05  WS-MISSING-COUNT OCCURS 9 TIMES PIC S9(9) COMP
016700                            VALUE ZERO.
016800*
016900* PER-NUMERIC-COLUMN NEGATIVE-VALUE TALLIES AND FIRST-10
017000* OFFENDING ORDINALS (RULE V3).  SUBSCRIPT 1=TONS, 2=VALUE_KUSD,
017100* 3=YEAR.
017200 01  WS-NEG-STATS.
017300     05  WS-NEG-FIELD OCCURS 3 TIMES INDEXED BY WS-NEG-IDX.
017400         10  WS-NEG-COUNT        PIC S9(9) COMP VALUE ZERO.
017500         10  WS-NEG-ORD-COUNT    PIC S9(4) COMP VALUE ZERO.
017600         10  WS-NEG-ORDINAL OCCURS 10 TIMES
017700                            INDEXED BY WS-NEG-ORD-IDX
017800                            PIC S9(9) COMP VALUE ZERO.
017900*
018000* RETAINED INPUT-NAME SET, LOADED FROM FAF5-INPUT-SET BEFORE
018100* THE CLEANED FILE IS SCANNED (RULE V4).  NAMES ARE TRUNCATED
018200* TO 20 BYTES - THE WIDTH ORBMRG1 STAMPS INTO SOURCE-FILE.
018300 01  WS-INPUT-NAME-TABLE-AREA.
018400     05  WS-INPUT-NAME-ENTRY     PIC X(20) OCCURS 500 TIMES
018500                                  INDEXED BY WS-INPUT-NAME-IDX.
018600 01  WS-INPUT-NAME-COUNT         PIC S9(9) COMP VALUE ZERO.
018700*
018800* SOURCE-FILE INTEGRITY TALLIES (RULE V4/3-A THROUGH 3-D).
018900 01  WS-SRC-STATS.
019000     05  WS-SRC-NULL-COUNT       PIC S9(9) COMP VALUE ZERO.
019100     05  WS-SRC-EMPTY-COUNT      PIC S9(9) COMP VALUE ZERO.
019200     05  WS-SRC-INVALID-COUNT    PIC S9(9) COMP VALUE ZERO.
019300     05  WS-SRC-INVALID-SAMPLE-COUNT PIC S9(4) COMP VALUE ZERO.
019400     05  WS-SRC-INVALID-SAMPLE OCCURS 10 TIMES
019500                                INDEXED BY WS-SRC-SAMP-IDX
019600                                PIC X(20).
019700 01  WS-SRC-MATCH-SW             PIC X(01) VALUE 'N'.
019800     88  WS-SRC-NAME-IS-IN-SET       VALUE 'Y'.
019900 01  WS-SRC-SAMPLE-FOUND-SW      PIC X(01) VALUE 'N'.
020000     88  WS-SRC-SAMPLE-ALREADY-HELD  VALUE 'Y'.
020100*
020200* DUPLICATE-ROW DETECTION (RULE V5) - A SECOND, INDEPENDENT
020300* DISTINCT-ROW TABLE, THE SAME TECHNIQUE ORBCLN1 USES FOR
020400* RULE C5, REBUILT HERE SO THIS CHECK DOES NOT DEPEND ON
020500* ORBCLN1 HAVING DEDUPED CORRECTLY.
020600 01  WS-DEDUP-TABLE-AREA.
020700     05  WS-DEDUP-ENTRY          PIC X(69) OCCURS 10000 TIMES
020800                                  INDEXED BY WS-DEDUP-IDX.
020900 01  WS-DISTINCT-ROW-COUNT       PIC S9(9) COMP VALUE ZERO.
021000 01  WS-DEDUP-FOUND-SW           PIC X(01) VALUE 'N'.
021100     88  WS-DEDUP-IS-DUPLICATE       VALUE 'Y'.
021200*
021300* ISSUE-DETAIL BUILDING WORK AREA.
021400 01  WS-DETAIL-POINTER           PIC S9(4) COMP VALUE 1.
021500 01  WS-ORDINAL-EDIT             PIC ZZZZZZZZ9.
021600*
021700 01  WS-LOG-LINE.
021800     05  WS-LOG-TEXT             PIC X(132) VALUE SPACES.
021900 01  WS-LOG-LINE-PARTS REDEFINES WS-LOG-LINE.
022000     05  WS-LOG-RUN-ID           PIC X(24).
022100     05  WS-LOG-LEVEL            PIC X(08).
022200     05  WS-LOG-MESSAGE          PIC X(100).
022300*
022400 01  WS-NUM-EDIT                 PIC ZZZ,ZZZ,ZZ9.
022500*
022600 LINKAGE SECTION.
022700 COPY FAF5CTL.
022800*
022900***************************************************************
023000 PROCEDURE DIVISION USING FAF5-CTL-AREA.
023100***************************************************************
023200*
023300 000-MAIN-CONTROL.
023400     PERFORM 700-OPEN-FILES          THRU 700-EXIT.
023500     IF CTL-FATAL-ERROR-OCCURRED
023600         PERFORM 790-CLOSE-FILES     THRU 790-EXIT
023700         GOBACK
023800     END-IF.
023900*
024000     MOVE ZERO TO CTL-VALIDATE-ISSUE-COUNT.
024100     PERFORM 100-LOAD-INPUT-NAME-SET THRU 100-EXIT.
024200     PERFORM 200-SCAN-CLEANED-FILE   THRU 200-EXIT.
024300     PERFORM 400-EMIT-MISSING-ISSUES THRU 400-EXIT.
024400     PERFORM 500-EMIT-NEGATIVE-ISSUES THRU 500-EXIT.
024500     PERFORM 600-EMIT-SOURCE-ISSUES  THRU 600-EXIT.
024600     PERFORM 800-EMIT-DUPLICATE-ISSUE THRU 800-EXIT.
024700*
024800     MOVE CTL-VALIDATE-ISSUE-COUNT TO WS-NUM-EDIT.
024900     STRING 'VALIDATE STEP COMPLETE - ISSUES WRITTEN: '
025000            WS-NUM-EDIT DELIMITED BY SIZE
025100         INTO WS-LOG-MESSAGE.
025200     PERFORM 960-LOG-MESSAGE         THRU 960-EXIT.
025300     PERFORM 790-CLOSE-FILES         THRU 790-EXIT.
025400     GOBACK.
025500*
025600***************************************************************
025700 100-LOAD-INPUT-NAME-SET.
025800* LOADS THE RETAINED INPUT FILE-NAME SET ORBMRG1 WROTE TO
025900* FAF5-INPUT-SET.  AN EMPTY SET (MERGE HAD NO INPUT FILES) IS
026000* LEFT AS ZERO ENTRIES - THE INVALID-SOURCE-FILE CHECK IS THEN
026100* SKIPPED ENTIRELY, PER RULE V4.
026200***************************************************************
026300     PERFORM 110-READ-INPUT-SET  THRU 110-EXIT.
026400     PERFORM 120-LOAD-ONE-NAME   THRU 120-EXIT
026500         UNTIL WS-INSET-IS-EOF.
026600 100-EXIT.
026700     EXIT.
026800*
026900 110-READ-INPUT-SET.
027000     READ INPUT-SET-FILE
027100         AT END
027200             MOVE 'Y' TO WS-INSET-EOF
027300     END-READ.
027400 110-EXIT.
027500     EXIT.
027600*
027700 120-LOAD-ONE-NAME.
027800     ADD 1 TO WS-INPUT-NAME-COUNT.
027900     SET WS-INPUT-NAME-IDX TO WS-INPUT-NAME-COUNT.
028000     MOVE INSET-FILE-NAME (1:20) TO
028100          WS-INPUT-NAME-ENTRY (WS-INPUT-NAME-IDX).
028200     PERFORM 110-READ-INPUT-SET THRU 110-EXIT.
028300 120-EXIT.
028400     EXIT.
028500*
028600 200-SCAN-CLEANED-FILE.
028700* SINGLE PASS OVER THE CLEANED DATASET - EVERY COUNTER NEEDED
028800* BY EVERY CHECK IS ACCUMULATED HERE, PARAGRAPH BY PARAGRAPH.
028900***************************************************************
029000     PERFORM 210-READ-CLEANED  THRU 210-EXIT.
029100     PERFORM 220-SCAN-ONE-RECORD THRU 220-EXIT
029200         UNTIL WS-CLEANED-IS-EOF.
029300 200-EXIT.
029400     EXIT.
029500*
029600 210-READ-CLEANED.
029700     READ CLEANED-FILE
029800         AT END
029900             MOVE 'Y' TO WS-CLEANED-EOF
030000     END-READ.
030100 210-EXIT.
030200     EXIT.
030300*
030400 220-SCAN-ONE-RECORD.
030500     MOVE CLEANED-FILE-RECORD TO FAF5-CLN-RECORD.
030600     ADD 1 TO WS-TOTAL-COUNT.
030700     ADD 1 TO WS-CURRENT-ORDINAL.
030800     PERFORM 230-CHECK-MISSING-FIELDS THRU 230-EXIT
030900         VARYING WS-FIELD-SUB FROM 1 BY 1
031000         UNTIL WS-FIELD-SUB > 9.
031100     PERFORM 260-CHECK-NEGATIVE-VALUES THRU 260-EXIT.
031200     PERFORM 280-CHECK-SOURCE-FILE    THRU 280-EXIT.
031300     PERFORM 290-CHECK-DUPLICATE      THRU 290-EXIT.
031400     PERFORM 210-READ-CLEANED THRU 210-EXIT.
031500 220-EXIT.
031600     EXIT.
031700*
031800 230-CHECK-MISSING-FIELDS.
031900     PERFORM 235-CHECK-FIELD-DROPPED  THRU 235-EXIT.
032000     IF NOT WS-FIELD-IS-DROPPED
032100         PERFORM 245-EXTRACT-FIELD-VALUE THRU 245-EXIT
032200         IF WS-CURRENT-VALUE-IS-MISSING
032300             ADD 1 TO WS-MISSING-COUNT (WS-FIELD-SUB)
032400         END-IF
032500     END-IF.
032600 230-EXIT.
032700     EXIT.
032800*
032900 235-CHECK-FIELD-DROPPED.
033000     MOVE 'N' TO WS-FIELD-IS-DROPPED-SW.
033100     EVALUATE WS-FIELD-SUB
033200         WHEN 1
033300             IF CTL-SHIP-COL-IS-DROPPED
033400                 MOVE 'Y' TO WS-FIELD-IS-DROPPED-SW
033500             END-IF
033600         WHEN 2
033700             IF CTL-ORIGIN-COL-IS-DROPPED
033800                 MOVE 'Y' TO WS-FIELD-IS-DROPPED-SW
033900             END-IF
034000         WHEN 3
034100             IF CTL-DEST-COL-IS-DROPPED
034200                 MOVE 'Y' TO WS-FIELD-IS-DROPPED-SW
034300             END-IF
034400         WHEN 4
034500             IF CTL-COMMOD-COL-IS-DROPPED
034600                 MOVE 'Y' TO WS-FIELD-IS-DROPPED-SW
034700             END-IF
034800         WHEN 5
034900             IF CTL-MODE-COL-IS-DROPPED
035000                 MOVE 'Y' TO WS-FIELD-IS-DROPPED-SW
035100             END-IF
035200         WHEN 6
035300             IF CTL-TONS-COL-IS-DROPPED
035400                 MOVE 'Y' TO WS-FIELD-IS-DROPPED-SW
035500             END-IF
035600         WHEN 7
035700             IF CTL-VALUE-COL-IS-DROPPED
035800                 MOVE 'Y' TO WS-FIELD-IS-DROPPED-SW
035900             END-IF
036000         WHEN 8
036100             IF CTL-YEAR-COL-IS-DROPPED
036200                 MOVE 'Y' TO WS-FIELD-IS-DROPPED-SW
036300             END-IF
036400         WHEN 9
036500             IF CTL-SOURCE-COL-IS-DROPPED
036600                 MOVE 'Y' TO WS-FIELD-IS-DROPPED-SW
036700             END-IF
036800         WHEN OTHER
036900             CONTINUE
037000     END-EVALUATE.
037100 235-EXIT.
037200     EXIT.
037300*
037400 245-EXTRACT-FIELD-VALUE.
037500     MOVE SPACES TO WS-CURRENT-VALUE-TEXT.
037600     EVALUATE WS-FIELD-SUB
037700         WHEN 1  MOVE CLN-SHIPMENT-ID     TO WS-CURRENT-VALUE-TEXT
037800         WHEN 2  MOVE CLN-ORIGIN-REGION   TO WS-CURRENT-VALUE-TEXT
037900         WHEN 3  MOVE CLN-DEST-REGION     TO WS-CURRENT-VALUE-TEXT
038000         WHEN 4  MOVE CLN-COMMODITY-CODE  TO WS-CURRENT-VALUE-TEXT
038100         WHEN 5  MOVE CLN-MODE            TO WS-CURRENT-VALUE-TEXT
038200         WHEN 6  MOVE CLN-TONS-DISPLAY    TO WS-CURRENT-VALUE-TEXT
038300         WHEN 7  MOVE CLN-VALUE-KUSD-DISPLAY
038400                                           TO WS-CURRENT-VALUE-TEXT
038500         WHEN 8  MOVE CLN-YEAR-DISPLAY    TO WS-CURRENT-VALUE-TEXT
038600         WHEN 9  MOVE CLN-SOURCE-FILE     TO WS-CURRENT-VALUE-TEXT
038700     END-EVALUATE.
038800     IF WS-CURRENT-VALUE-TEXT = SPACES
038900         MOVE 'Y' TO WS-CURRENT-VALUE-MISSING-SW
039000     ELSE
039100         MOVE 'N' TO WS-CURRENT-VALUE-MISSING-SW
039200     END-IF.
039300 245-EXIT.
039400     EXIT.
039500*
039600 260-CHECK-NEGATIVE-VALUES.
039700* RULE V3 - NUMERIC COLUMNS ONLY.  A DROPPED COLUMN IS NEVER
039800* NUMERIC AND IS SKIPPED BY THE IS-NUMERIC-COL TEST BELOW.
039900     IF CTL-TONS-IS-NUMERIC-COL
040000         MOVE CLN-TONS-DISPLAY TO WS-CURRENT-VALUE-TEXT
040100         IF WS-CURRENT-VALUE-TEXT NOT = SPACES
040200             MOVE WS-CURRENT-VALUE-TEXT (1:12) TO
040300                  WS-TONS-PARSE-HOLD
040400             IF WS-TONS-PARSE-SIGN = '-'
040500                 SET WS-NEG-IDX TO 1
040600                 PERFORM 265-RECORD-NEGATIVE THRU 265-EXIT
040700             END-IF
040800         END-IF
040900     END-IF.
041000     IF CTL-VALUE-IS-NUMERIC-COL
041100         MOVE CLN-VALUE-KUSD-DISPLAY TO WS-CURRENT-VALUE-TEXT
041200         IF WS-CURRENT-VALUE-TEXT NOT = SPACES
041300             MOVE WS-CURRENT-VALUE-TEXT (1:13) TO
041400                  WS-VALUE-PARSE-HOLD
041500             IF WS-VALUE-PARSE-SIGN = '-'
041600                 SET WS-NEG-IDX TO 2
041700                 PERFORM 265-RECORD-NEGATIVE THRU 265-EXIT
041800             END-IF
041900         END-IF
042000     END-IF.
042100     IF CTL-YEAR-IS-NUMERIC-COL
042200         MOVE CLN-YEAR-DISPLAY TO WS-CURRENT-VALUE-TEXT
042300         IF WS-CURRENT-VALUE-TEXT NOT = SPACES
042400             IF WS-CURRENT-VALUE-TEXT (1:1) = '-'
042500                 SET WS-NEG-IDX TO 3
042600                 PERFORM 265-RECORD-NEGATIVE THRU 265-EXIT
042700             END-IF
042800         END-IF
042900     END-IF.
043000 260-EXIT.
043100     EXIT.
043200*
043300 265-RECORD-NEGATIVE.
043400     ADD 1 TO WS-NEG-COUNT (WS-NEG-IDX).
043500     IF WS-NEG-ORD-COUNT (WS-NEG-IDX) < 10
043600         ADD 1 TO WS-NEG-ORD-COUNT (WS-NEG-IDX)
043700         SET WS-NEG-ORD-IDX TO WS-NEG-ORD-COUNT (WS-NEG-IDX)
043800         MOVE WS-CURRENT-ORDINAL TO
043900              WS-NEG-ORDINAL (WS-NEG-IDX WS-NEG-ORD-IDX)
044000     END-IF.
044100 265-EXIT.
044200     EXIT.
044300*
044400 280-CHECK-SOURCE-FILE.
044500* RULE V4 - SKIPPED ENTIRELY WHEN SOURCE-FILE WAS DROPPED (ITS
044600* ABSENCE FROM THE CLEANED RECORD IS REPORTED ONCE, UP FRONT,
044700* AS SOURCE-FILE-MISSING, IN 600-EMIT-SOURCE-ISSUES).
044800     IF NOT CTL-SOURCE-COL-IS-DROPPED
044900         IF CLN-SOURCE-FILE = SPACES
045000             ADD 1 TO WS-SRC-NULL-COUNT
045100         ELSE
045200             IF WS-INPUT-NAME-COUNT > 0
045300                 PERFORM 285-CHECK-NAME-IN-SET THRU 285-EXIT
045400                 IF NOT WS-SRC-NAME-IS-IN-SET
045500                     ADD 1 TO WS-SRC-INVALID-COUNT
045600                     PERFORM 287-ADD-INVALID-SAMPLE THRU 287-EXIT
045700                 END-IF
045800             END-IF
045900         END-IF
046000     END-IF.
046100 280-EXIT.
046200     EXIT.
046300*
046400 285-CHECK-NAME-IN-SET.
046500     MOVE 'N' TO WS-SRC-MATCH-SW.
046600     PERFORM 286-COMPARE-ONE-NAME THRU 286-EXIT
046700         VARYING WS-INPUT-NAME-IDX FROM 1 BY 1
046800         UNTIL WS-INPUT-NAME-IDX > WS-INPUT-NAME-COUNT
046900         OR WS-SRC-NAME-IS-IN-SET.
047000 285-EXIT.
047100     EXIT.
047200*
047300 286-COMPARE-ONE-NAME.
047400     IF WS-INPUT-NAME-ENTRY (WS-INPUT-NAME-IDX) = CLN-SOURCE-FILE
047500         MOVE 'Y' TO WS-SRC-MATCH-SW
047600     END-IF.
047700 286-EXIT.
047800     EXIT.
047900*
048000 287-ADD-INVALID-SAMPLE.
048100* UP TO 10 DISTINCT OFFENDING SOURCE-FILE VALUES ARE KEPT FOR
048200* THE ISSUE DETAIL TEXT (RULE V4).
048300     MOVE 'N' TO WS-SRC-SAMPLE-FOUND-SW.
048400     PERFORM 288-COMPARE-ONE-SAMPLE THRU 288-EXIT
048500         VARYING WS-SRC-SAMP-IDX FROM 1 BY 1
048600         UNTIL WS-SRC-SAMP-IDX > WS-SRC-INVALID-SAMPLE-COUNT
048700         OR WS-SRC-SAMPLE-ALREADY-HELD.
048800     IF NOT WS-SRC-SAMPLE-ALREADY-HELD
048900         AND WS-SRC-INVALID-SAMPLE-COUNT < 10
049000         ADD 1 TO WS-SRC-INVALID-SAMPLE-COUNT
049100         SET WS-SRC-SAMP-IDX TO WS-SRC-INVALID-SAMPLE-COUNT
049200         MOVE CLN-SOURCE-FILE TO
049300              WS-SRC-INVALID-SAMPLE (WS-SRC-SAMP-IDX)
049400     END-IF.
049500 287-EXIT.
049600     EXIT.
049700*
049800 288-COMPARE-ONE-SAMPLE.
049900     IF WS-SRC-INVALID-SAMPLE (WS-SRC-SAMP-IDX) = CLN-SOURCE-FILE
050000         MOVE 'Y' TO WS-SRC-SAMPLE-FOUND-SW
050100     END-IF.
050200 288-EXIT.
050300     EXIT.
050400*
050500 290-CHECK-DUPLICATE.
050600* RULE V5 - SEQUENTIAL SEARCH OF THE WHOLE-RECORD COMPARE
050700* STRING, THE SAME TECHNIQUE ORBCLN1 USES FOR RULE C5.
050800     MOVE 'N' TO WS-DEDUP-FOUND-SW.
050900     PERFORM 295-COMPARE-ONE-ROW THRU 295-EXIT
051000         VARYING WS-DEDUP-IDX FROM 1 BY 1
051100         UNTIL WS-DEDUP-IDX > WS-DISTINCT-ROW-COUNT
051200         OR WS-DEDUP-IS-DUPLICATE.
051300     IF NOT WS-DEDUP-IS-DUPLICATE
051400         AND WS-DISTINCT-ROW-COUNT < 10000
051500         ADD 1 TO WS-DISTINCT-ROW-COUNT
051600         SET WS-DEDUP-IDX TO WS-DISTINCT-ROW-COUNT
051700         MOVE CLN-COMPARE-STRING TO
051800              WS-DEDUP-ENTRY (WS-DEDUP-IDX)
051900     END-IF.
052000 290-EXIT.
052100     EXIT.
052200*
052300 295-COMPARE-ONE-ROW.
052400     IF WS-DEDUP-ENTRY (WS-DEDUP-IDX) = CLN-COMPARE-STRING
052500         MOVE 'Y' TO WS-DEDUP-FOUND-SW
052600     END-IF.
052700 295-EXIT.
052800     EXIT.
052900*
053000 400-EMIT-MISSING-ISSUES.
053100* RULE V1, IN FIELD ORDER - A DROPPED COLUMN NEVER ACCUMULATED
053200* A MISSING COUNT SO IT IS SKIPPED AUTOMATICALLY (COUNT STAYS
053300* ZERO).
053400***************************************************************
053500     PERFORM 410-EMIT-ONE-MISSING-ISSUE THRU 410-EXIT
053600         VARYING WS-FIELD-SUB FROM 1 BY 1
053700         UNTIL WS-FIELD-SUB > 9.
053800 400-EXIT.
053900     EXIT.
054000*
054100 410-EMIT-ONE-MISSING-ISSUE.
054200     IF WS-MISSING-COUNT (WS-FIELD-SUB) > 0
054300         MOVE SPACES TO FAF5-VAL-RECORD
054400         MOVE 'MISSING_VALUES' TO VAL-ISSUE-TYPE
054500         MOVE WS-FIELD-NAME (WS-FIELD-SUB) TO VAL-COLUMN
054600         MOVE WS-MISSING-COUNT (WS-FIELD-SUB) TO VAL-COUNT
054700         PERFORM 420-COMPUTE-PCT THRU 420-EXIT
054800         MOVE 'Column contains missing values' TO VAL-DETAILS
054900         WRITE FAF5-VAL-RECORD
055000         ADD 1 TO CTL-VALIDATE-ISSUE-COUNT
055100     END-IF.
055200 410-EXIT.
055300     EXIT.
055400*
055500 420-COMPUTE-PCT.
055600* RULE V2 - COUNT / TOTAL RECORDS, 6 DECIMALS, HALF AWAY FROM
055700* ZERO; ZERO WHEN THE DATASET IS EMPTY.  VAL-COUNT MUST ALREADY
055800* BE MOVED BEFORE THIS PARAGRAPH IS PERFORMED.
055900     IF WS-TOTAL-COUNT > 0
056000         COMPUTE VAL-PCT ROUNDED = VAL-COUNT / WS-TOTAL-COUNT
056100     ELSE
056200         MOVE ZERO TO VAL-PCT
056300     END-IF.
056400 420-EXIT.
056500     EXIT.
056600*
056700 500-EMIT-NEGATIVE-ISSUES.
056800* RULE V3, IN FIELD ORDER (TONS, VALUE_KUSD, YEAR).
056900***************************************************************
057000     PERFORM 510-EMIT-ONE-NEGATIVE-ISSUE THRU 510-EXIT
057100         VARYING WS-NEG-IDX FROM 1 BY 1
057200         UNTIL WS-NEG-IDX > 3.
057300 500-EXIT.
057400     EXIT.
057500*
057600 510-EMIT-ONE-NEGATIVE-ISSUE.
057700     IF WS-NEG-COUNT (WS-NEG-IDX) > 0
057800         MOVE SPACES TO FAF5-VAL-RECORD
057900         MOVE 'NEGATIVE_VALUES' TO VAL-ISSUE-TYPE
058000         EVALUATE WS-NEG-IDX
058100             WHEN 1  MOVE 'TONS'       TO VAL-COLUMN
058200             WHEN 2  MOVE 'VALUE_KUSD' TO VAL-COLUMN
058300             WHEN 3  MOVE 'YEAR'       TO VAL-COLUMN
058400         END-EVALUATE
058500         MOVE WS-NEG-COUNT (WS-NEG-IDX) TO VAL-COUNT
058600         PERFORM 420-COMPUTE-PCT THRU 420-EXIT
058700         PERFORM 520-BUILD-NEGATIVE-DETAILS THRU 520-EXIT
058800         WRITE FAF5-VAL-RECORD
058900         ADD 1 TO CTL-VALIDATE-ISSUE-COUNT
059000     END-IF.
059100 510-EXIT.
059200     EXIT.
059300*
059400 520-BUILD-NEGATIVE-DETAILS.
059500     MOVE SPACES TO VAL-DETAILS.
059600     STRING 'Negative values at ordinals: ' DELIMITED BY SIZE
059700         INTO VAL-DETAILS
059800         WITH POINTER WS-DETAIL-POINTER.
059900     PERFORM 525-APPEND-ONE-ORDINAL THRU 525-EXIT
060000         VARYING WS-NEG-ORD-IDX FROM 1 BY 1
060100         UNTIL WS-NEG-ORD-IDX > WS-NEG-ORD-COUNT (WS-NEG-IDX).
060200 520-EXIT.
060300     EXIT.
060400*
060500 525-APPEND-ONE-ORDINAL.
060600     IF WS-NEG-ORD-IDX > 1
060700         STRING ', ' DELIMITED BY SIZE
060800             INTO VAL-DETAILS
060900             WITH POINTER WS-DETAIL-POINTER
061000     END-IF.
061100     MOVE WS-NEG-ORDINAL (WS-NEG-IDX WS-NEG-ORD-IDX) TO
061200          WS-ORDINAL-EDIT.
061300     STRING WS-ORDINAL-EDIT DELIMITED BY SIZE
061400         INTO VAL-DETAILS
061500         WITH POINTER WS-DETAIL-POINTER.
061600 525-EXIT.
061700     EXIT.
061800*
061900 600-EMIT-SOURCE-ISSUES.
062000* RULE V4, IN FIXED ORDER - MISSING, NULL, EMPTY, INVALID.
062100***************************************************************
062200     PERFORM 610-EMIT-SOURCE-MISSING THRU 610-EXIT.
062300     PERFORM 620-EMIT-SOURCE-NULL    THRU 620-EXIT.
062400     PERFORM 630-EMIT-SOURCE-EMPTY   THRU 630-EXIT.
062500     PERFORM 640-EMIT-SOURCE-INVALID THRU 640-EXIT.
062600 600-EXIT.
062700     EXIT.
062800*
062900 610-EMIT-SOURCE-MISSING.
063000* STRUCTURAL - EMITTED WHENEVER ORBCLN1 DROPPED THE COLUMN,
063100* REGARDLESS OF COUNT (RULE V1 CARVE-OUT).
063200     IF CTL-SOURCE-COL-IS-DROPPED
063300         MOVE SPACES TO FAF5-VAL-RECORD
063400         MOVE 'SOURCE_FILE_MISSING' TO VAL-ISSUE-TYPE
063500         MOVE 'SOURCE_FILE'         TO VAL-COLUMN
063600         MOVE WS-TOTAL-COUNT        TO VAL-COUNT
063700         MOVE 1                     TO VAL-PCT
063800         MOVE SPACES TO VAL-DETAILS
063900         STRING 'Source file column does not exist in the'
064000                ' cleaned dataset' DELIMITED BY SIZE
064100             INTO VAL-DETAILS
064200         WRITE FAF5-VAL-RECORD
064300         ADD 1 TO CTL-VALIDATE-ISSUE-COUNT
064400     END-IF.
064500 610-EXIT.
064600     EXIT.
064700*
064800 620-EMIT-SOURCE-NULL.
064900     IF WS-SRC-NULL-COUNT > 0
065000         MOVE SPACES TO FAF5-VAL-RECORD
065100         MOVE 'SOURCE_FILE_NULL' TO VAL-ISSUE-TYPE
065200         MOVE 'SOURCE_FILE'      TO VAL-COLUMN
065300         MOVE WS-SRC-NULL-COUNT  TO VAL-COUNT
065400         PERFORM 420-COMPUTE-PCT THRU 420-EXIT
065500         MOVE SPACES TO VAL-DETAILS
065600         STRING 'Source file value missing on one or more'
065700                ' records' DELIMITED BY SIZE
065800             INTO VAL-DETAILS
065900         WRITE FAF5-VAL-RECORD
066000         ADD 1 TO CTL-VALIDATE-ISSUE-COUNT
066100     END-IF.
066200 620-EXIT.
066300     EXIT.
066400*
066500 630-EMIT-SOURCE-EMPTY.
066600* ORBCLN1 ALREADY TREATS A BLANK-AFTER-TRIM SOURCE FILE AS
066700* MISSING (RULE C2), SO THIS COUNT IS ALWAYS ZERO IN PRACTICE -
066800* THE CHECK IS KEPT FOR CONTRACT COMPLETENESS.
066900     IF WS-SRC-EMPTY-COUNT > 0
067000         MOVE SPACES TO FAF5-VAL-RECORD
067100         MOVE 'SOURCE_FILE_EMPTY' TO VAL-ISSUE-TYPE
067200         MOVE 'SOURCE_FILE'       TO VAL-COLUMN
067300         MOVE WS-SRC-EMPTY-COUNT  TO VAL-COUNT
067400         PERFORM 420-COMPUTE-PCT THRU 420-EXIT
067500         MOVE SPACES TO VAL-DETAILS
067600         STRING 'Source file value blank after trim on one'
067700                ' or more records' DELIMITED BY SIZE
067800             INTO VAL-DETAILS
067900         WRITE FAF5-VAL-RECORD
068000         ADD 1 TO CTL-VALIDATE-ISSUE-COUNT
068100     END-IF.
068200 630-EXIT.
068300     EXIT.
068400*
068500 640-EMIT-SOURCE-INVALID.
068600     IF WS-SRC-INVALID-COUNT > 0
068700         MOVE SPACES TO FAF5-VAL-RECORD
068800         MOVE 'SOURCE_FILE_INVALID' TO VAL-ISSUE-TYPE
068900         MOVE 'SOURCE_FILE'         TO VAL-COLUMN
069000         MOVE WS-SRC-INVALID-COUNT  TO VAL-COUNT
069100         PERFORM 420-COMPUTE-PCT THRU 420-EXIT
069200         PERFORM 650-BUILD-INVALID-DETAILS THRU 650-EXIT
069300         WRITE FAF5-VAL-RECORD
069400         ADD 1 TO CTL-VALIDATE-ISSUE-COUNT
069500     END-IF.
069600 640-EXIT.
069700     EXIT.
069800*
069900 650-BUILD-INVALID-DETAILS.
070000     MOVE SPACES TO VAL-DETAILS.
070100     STRING 'Unrecognized source file name(s): '
070200             DELIMITED BY SIZE
070300         INTO VAL-DETAILS
070400         WITH POINTER WS-DETAIL-POINTER.
070500     PERFORM 655-APPEND-ONE-SAMPLE THRU 655-EXIT
070600         VARYING WS-SRC-SAMP-IDX FROM 1 BY 1
070700         UNTIL WS-SRC-SAMP-IDX > WS-SRC-INVALID-SAMPLE-COUNT.
070800 650-EXIT.
070900     EXIT.
071000*
071100 655-APPEND-ONE-SAMPLE.
071200     IF WS-SRC-SAMP-IDX > 1
071300         STRING ', ' DELIMITED BY SIZE
071400             INTO VAL-DETAILS
071500             WITH POINTER WS-DETAIL-POINTER
071600     END-IF.
071700     STRING WS-SRC-INVALID-SAMPLE (WS-SRC-SAMP-IDX)
071800                 DELIMITED BY SPACE
071900         INTO VAL-DETAILS
072000         WITH POINTER WS-DETAIL-POINTER.
072100 655-EXIT.
072200     EXIT.
072300*
072400 800-EMIT-DUPLICATE-ISSUE.
072500* RULE V5 - DUPLICATE COUNT = TOTAL RECORDS - DISTINCT RECORDS.
072600***************************************************************
072700     IF WS-TOTAL-COUNT > WS-DISTINCT-ROW-COUNT
072800         MOVE SPACES TO FAF5-VAL-RECORD
072900         MOVE 'DUPLICATE_ROWS'  TO VAL-ISSUE-TYPE
073000         MOVE SPACES            TO VAL-COLUMN
073100         COMPUTE VAL-COUNT = WS-TOTAL-COUNT - WS-DISTINCT-ROW-COUNT
073200         PERFORM 420-COMPUTE-PCT THRU 420-EXIT
073300         MOVE 'Exact duplicate rows detected' TO VAL-DETAILS
073400         WRITE FAF5-VAL-RECORD
073500         ADD 1 TO CTL-VALIDATE-ISSUE-COUNT
073600     END-IF.
073700 800-EXIT.
073800     EXIT.
073900*
074000 700-OPEN-FILES.
074100     OPEN INPUT CLEANED-FILE.
074200     IF WS-CLEANED-STATUS NOT = '00'
074300         SET CTL-FATAL-ERROR-OCCURRED TO TRUE
074400     END-IF.
074500     OPEN INPUT INPUT-SET-FILE.
074600     IF WS-INSET-STATUS NOT = '00'
074700         SET CTL-FATAL-ERROR-OCCURRED TO TRUE
074800     END-IF.
074900     OPEN OUTPUT ISSUES-FILE.
075000     IF WS-ISSUES-STATUS NOT = '00'
075100         SET CTL-FATAL-ERROR-OCCURRED TO TRUE
075200     END-IF.
075300     OPEN EXTEND RUN-LOG-FILE.
075400     IF WS-RUNLOG-STATUS = '35'
075500         OPEN OUTPUT RUN-LOG-FILE
075600     END-IF.
075700     IF CTL-NO-FATAL-ERROR
075800         MOVE 'VALIDATE STEP STARTING' TO WS-LOG-MESSAGE
075900         PERFORM 960-LOG-MESSAGE THRU 960-EXIT
076000     END-IF.
076100 700-EXIT.
076200     EXIT.
076300*
076400 790-CLOSE-FILES.
076500     CLOSE CLEANED-FILE.
076600     CLOSE INPUT-SET-FILE.
076700     CLOSE ISSUES-FILE.
076800     CLOSE RUN-LOG-FILE.
076900 790-EXIT.
077000     EXIT.
077100*
077200 960-LOG-MESSAGE.
077300     MOVE CTL-RUN-ID      TO WS-LOG-RUN-ID.
077400     MOVE 'INFO'          TO WS-LOG-LEVEL.
077500     WRITE RUN-LOG-RECORD FROM WS-LOG-LINE.
077600 960-EXIT.
077700     EXIT.
