000100****************************************************************
000200* FAF5RAW - RAW FAF5 SHIPMENT EXTRACT RECORD
000300* ONE RECORD PER SHIPMENT LINE AS DELIVERED BY THE FAF5 EXTRACT
000400* FEED.  ALL FIELDS ARRIVE AS TEXT - NUMERIC EDITING AND
000500* MISSING-VALUE DECISIONS ARE MADE DOWNSTREAM BY ORBCLN1, NOT
000600* HERE.  COPY'D INTO THE FD FOR EACH RAW INPUT FILE OPENED BY
000700* ORBMRG1.
000800*
000900*    B.OKAFOR   1991-03-11  ORIG-0091  INITIAL LAYOUT
001000*    R.DELACRUZ 1994-07-05  ORIG-0142  ADDED COMMODITY-CODE
001100*                                      (SCTG 3-BYTE CODE)
001200****************************************************************
001300 01  FAF5-RAW-RECORD.
001400     05  RAW-SHIPMENT-ID         PIC X(10).
001500     05  RAW-ORIGIN-REGION       PIC X(03).
001600     05  RAW-DEST-REGION         PIC X(03).
001700     05  RAW-COMMODITY-CODE      PIC X(03).
001800     05  RAW-MODE                PIC X(01).
001900     05  RAW-TONS                PIC X(11).
002000     05  RAW-VALUE-KUSD          PIC X(12).
002100     05  RAW-YEAR                PIC X(04).
002200     05  FILLER                  PIC X(03).
002300*
002400* ALTERNATE VIEW - THE FOUR LANE-IDENTIFYING FIELDS TREATED AS A
002500* SINGLE COMPOSITE KEY FOR LANE-LEVEL EDITS AND DISPLAYS.
002600 01  FAF5-RAW-LANE-VIEW REDEFINES FAF5-RAW-RECORD.
002700     05  RAW-LANE-SHIPMENT-ID    PIC X(10).
002800     05  RAW-LANE-CODE.
002900         10  RAW-LANE-ORIGIN     PIC X(03).
003000         10  RAW-LANE-DEST       PIC X(03).
003100         10  RAW-LANE-COMMODITY  PIC X(03).
003200         10  RAW-LANE-MODE       PIC X(01).
003300     05  FILLER                  PIC X(27).
