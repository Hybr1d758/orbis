000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE ORBIS FREIGHT ANALYTICS
000300* GROUP - ALL RIGHTS RESERVED
000400****************************************************************
000500* PROGRAM:  ORBMRG1
000600*
000700* AUTHOR :  B. OKAFOR
000800*
000900* INSTALLATION: ORBIS FREIGHT ANALYTICS - BATCH SYSTEMS
001000*
001100* READS EVERY RAW FAF5 EXTRACT FILE NAMED IN THE NIGHTLY
001200* MANIFEST, IN ASCENDING FILE-NAME ORDER, STAMPS EACH RECORD
001300* WITH ITS SOURCE FILE NAME, AND WRITES THE CONCATENATION TO
001400* THE MERGED DATASET.  FIRST STEP OF THE ORBIS FAF5 NIGHTLY
001500* PIPELINE - FOLLOWED BY ORBCLN1, ORBPRF1, ORBVAL1.
001600*
001700* A FILE NAMED IN THE MANIFEST THAT WILL NOT OPEN IS A FATAL
001800* ERROR.  AN EMPTY MANIFEST (AFTER THE FOUR PRIOR-OUTPUT NAMES
001900* ARE EXCLUDED) IS NOT AN ERROR - THE STEP ENDS CLEAN AND SETS
002000* THE EMPTY-INPUT SWITCH FOR ORBDRV1 TO ACT ON.
002100****************************************************************
002200* CHANGE LOG
002300*    B.OKAFOR   1991-03-11  ORIG-0091  INITIAL RELEASE - SINGLE   ORIG0091
002400*                                      FIXED INPUT FILE ONLY      ORIG0091
002500*    R.DELACRUZ 1994-07-05  ORIG-0142  DRIVEN OFF A MANIFEST SO   ORIG0142
002600*                                      THE NUMBER OF EXTRACT      ORIG0142
002700*                                      FILES CAN VARY NIGHT TO    ORIG0142
002800*                                      NIGHT                      ORIG0142
002900*    R.DELACRUZ 1994-07-19  ORIG-0149  ADDED IN-MEMORY ASCENDING  ORIG0149
003000*                                      SORT OF THE MANIFEST       ORIG0149
003100*                                      ENTRIES (BORROWED THE      ORIG0149
003200*                                      INSERTION-SORT LOGIC FROM  ORIG0149
003300*                                      THE OLD ADSORT ROUTINE)    ORIG0149
003400*    T.VANCE    1998-11-02  ORIG-0512  Y2K REVIEW - NO DATE       ORIG0512
003500*                                      MATH IN THIS STEP,         ORIG0512
003600*                                      NO CHANGE REQUIRED         ORIG0512
003700*    T.VANCE    1999-01-14  ORIG-0534  PRIOR-OUTPUT EXCLUSION     ORIG0534
003800*                                      LIST MADE A TABLE INSTEAD  ORIG0534
003900*                                      OF FOUR IF-STATEMENTS      ORIG0534
004000*    P.ISAACS   2002-03-06  ORIG-0796  PASS RUN ID AND COUNTERS   ORIG0796
004100*                                      BACK TO CALLER (ORBDRV1)   ORIG0796
004200*                                      VIA FAF5-CTL-AREA          ORIG0796
004300*    P.ISAACS   2003-08-22  ORIG-0861  WRITE RETAINED FILE NAMES  ORIG0861
004400*                                      TO FAF5-INPUT-SET FOR      ORIG0861
004500*                                      ORBVAL1'S INTEGRITY CHECK  ORIG0861
004600*    R.DELACRUZ 2003-08-29  ORIG-0863  ZERO-MANIFEST BRANCH WAS   ORIG0863
004700*                                      LOGGING A STALE "MERGE     ORIG0863
004800*                                      STEP STARTING" LINE - NOW  ORIG0863
004900*                                      MOVES THE ACTUAL WARNING   ORIG0863
005000*                                      TEXT BEFORE THE PERFORM    ORIG0863
005100****************************************************************
005200 IDENTIFICATION DIVISION.
005300 PROGRAM-ID.    ORBMRG1.
005400 AUTHOR.        B. OKAFOR.
005500 INSTALLATION.  ORBIS FREIGHT ANALYTICS - BATCH SYSTEMS.
005600 DATE-WRITTEN.  1991-03-11.
005700 DATE-COMPILED.
005800 SECURITY.      ORBIS INTERNAL USE ONLY.
005900*
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. IBM-370.
006300 OBJECT-COMPUTER. IBM-370.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM
006600     UPSI-0 IS ORBMRG-TEST-SWITCH
006700         ON STATUS IS ORBMRG-IN-TEST
006800         OFF STATUS IS ORBMRG-IN-PROD.
006900*
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT MANIFEST-FILE   ASSIGN TO FAF5MANF
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS  IS WS-MANIFEST-STATUS.
007500*
007600     SELECT RAW-INPUT-FILE  ASSIGN TO DYNAMIC WS-CURRENT-FILE-NAME
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS  IS WS-RAWFILE-STATUS.
007900*
008000     SELECT MERGED-FILE     ASSIGN TO FAF5MRGD
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS  IS WS-MERGED-STATUS.
008300*
008400     SELECT INPUT-SET-FILE  ASSIGN TO FAF5INST
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS  IS WS-INSET-STATUS.
008700*
008800     SELECT RUN-LOG-FILE    ASSIGN TO FAF5RLOG
008900         ORGANIZATION IS LINE SEQUENTIAL
009000         FILE STATUS  IS WS-RUNLOG-STATUS.
009100*
009200 DATA DIVISION.
009300 FILE SECTION.
009400*
009500 FD  MANIFEST-FILE
009600     RECORDING MODE IS F.
009700 01  MANIFEST-RECORD.
009800     05  MANIFEST-FILE-NAME      PIC X(44).
009900     05  FILLER                  PIC X(06).
010000*
010100 FD  RAW-INPUT-FILE
010200     RECORDING MODE IS F.
010300 COPY FAF5RAW.
010400*
010500 FD  MERGED-FILE
010600     RECORDING MODE IS F.
010700 COPY FAF5MRG.
010800*
010900 FD  INPUT-SET-FILE
011000     RECORDING MODE IS F.
011100 01  INPUT-SET-RECORD.
011200     05  INSET-FILE-NAME         PIC X(44).
011300     05  FILLER                  PIC X(06).
011400*
011500 FD  RUN-LOG-FILE
011600     RECORDING MODE IS F.
011700 01  RUN-LOG-RECORD              PIC X(132).
011800*
011900***************************************************************
012000 WORKING-STORAGE SECTION.
012100***************************************************************
012200*
012300 01  WS-FILE-STATUSES.
012400     05  WS-MANIFEST-STATUS      PIC X(02) VALUE SPACES.
012500     05  WS-RAWFILE-STATUS       PIC X(02) VALUE SPACES.
012600     05  WS-MERGED-STATUS        PIC X(02) VALUE SPACES.
012700     05  WS-INSET-STATUS         PIC X(02) VALUE SPACES.
012800     05  WS-RUNLOG-STATUS        PIC X(02) VALUE SPACES.
012900*
013000 01  WS-SWITCHES.
013100     05  WS-MANIFEST-EOF         PIC X(01) VALUE 'N'.
013200         88  WS-MANIFEST-IS-EOF          VALUE 'Y'.
013300     05  WS-RAWFILE-EOF          PIC X(01) VALUE 'N'.
013400         88  WS-RAWFILE-IS-EOF           VALUE 'Y'.
013500*
013600* RESERVED-NAME EXCLUSION TABLE (RULE M2) - REDEFINED BELOW AS
013700* AN OCCURS TABLE SO THE COMPARE IS A SIMPLE PERFORM-VARYING
013800* LOOKUP RATHER THAN FOUR SEPARATE IF-STATEMENTS.
013900 01  WS-RESERVED-NAMES-LIST.
014000     05  FILLER                  PIC X(24) VALUE 'FAF5_MERGED'.
014100     05  FILLER                  PIC X(24) VALUE
014200         'FAF5_MERGED_CLEANED'.
014300     05  FILLER                  PIC X(24) VALUE
014400         'FAF5_VALIDATION_COLUMNS'.
014500     05  FILLER                  PIC X(24) VALUE
014600         'FAF5_VALIDATION_ISSUES'.
014700 01  WS-RESERVED-NAMES REDEFINES WS-RESERVED-NAMES-LIST.
014800     05  WS-RESERVED-NAME        PIC X(24) OCCURS 4 TIMES.
014900*
015000* MANIFEST WORK TABLE - ENTRIES ARE LOADED HERE, TESTED AGAINST
015100* THE RESERVED-NAME TABLE, THEN INSERTION-SORTED ASCENDING BY
015200* FILE NAME BEFORE MERGE PROCESSES THEM (RULE M1).
015300 01  WS-FILE-TABLE-AREA.
015400     05  WS-FILE-TABLE-ENTRY     PIC X(44) OCCURS 500 TIMES
015500                                  INDEXED BY WS-FILE-IDX.
015600 77  WS-FILE-COUNT               PIC S9(9) COMP VALUE ZERO.
015700 77  WS-INSERT-SUBSCRIPT         PIC S9(9) COMP VALUE ZERO.
015800 77  WS-COMPARE-SUBSCRIPT        PIC S9(9) COMP VALUE ZERO.
015900 01  WS-HOLD-FILE-NAME           PIC X(44).
016000*
016100 01  WS-LOOP-SUBSCRIPTS.
016200     05  WS-RESERVED-SUB         PIC S9(4) COMP.
016300*
016400 01  WS-NAME-IS-RESERVED         PIC X(01) VALUE 'N'.
016500     88  WS-NAME-IS-A-RESERVED-NAME  VALUE 'Y'.
016600*
016700 01  WS-CURRENT-FILE-NAME        PIC X(44) VALUE SPACES.
016800* ALTERNATE VIEW KEPT FOR THE DAY SOMEONE WANTS THE EXTENSION
016900* BROKEN OUT OF THE FILE NAME WITHOUT A NEW WORKING-STORAGE ITEM.
017000 01  WS-CURRENT-FILE-NAME-PARTS REDEFINES WS-CURRENT-FILE-NAME.
017100     05  WS-CURRENT-FILE-STEM    PIC X(40).
017200     05  WS-CURRENT-FILE-EXT     PIC X(04).
017300*
017400* MESSAGE AND LOG-LINE WORK AREA - ALSO CARRIES A REDEFINITION
017500* SPLITTING THE LOG LINE INTO ITS FOUR PRINTED COLUMNS, WHICH
017600* THE WRITE-LOG-LINE PARAGRAPH BUILDS FROM BEFORE THE MOVE TO
017700* RUN-LOG-RECORD.
017800 01  WS-LOG-LINE.
017900     05  WS-LOG-TEXT             PIC X(132) VALUE SPACES.
018000 01  WS-LOG-LINE-PARTS REDEFINES WS-LOG-LINE.
018100     05  WS-LOG-RUN-ID           PIC X(24).
018200     05  WS-LOG-LEVEL            PIC X(08).
018300     05  WS-LOG-MESSAGE          PIC X(100).
018400*
018500 01  WS-NUM-EDIT                 PIC ZZZ,ZZZ,ZZ9.
018600*
018700 LINKAGE SECTION.
018800 COPY FAF5CTL.
018900*
019000***************************************************************
019100 PROCEDURE DIVISION USING FAF5-CTL-AREA.
019200***************************************************************
019300*
019400 000-MAIN-CONTROL.
019500     PERFORM 700-OPEN-FILES          THRU 700-EXIT.
019600     IF CTL-FATAL-ERROR-OCCURRED
019700         PERFORM 790-CLOSE-FILES     THRU 790-EXIT
019800         GOBACK
019900     END-IF.
020000*
020100     PERFORM 100-LOAD-MANIFEST       THRU 100-EXIT.
020200     PERFORM 150-SORT-MANIFEST       THRU 150-EXIT.
020300*
020400     IF WS-FILE-COUNT = 0
020500         MOVE 'Y' TO CTL-EMPTY-SWITCH
020600         MOVE 'NO INPUT FILES FOUND - MERGE SKIPPED'
020700             TO WS-LOG-MESSAGE
020800         PERFORM 960-LOG-MESSAGE THRU 960-EXIT
020900         PERFORM 790-CLOSE-FILES     THRU 790-EXIT
021000         GOBACK
021100     END-IF.
021200*
021300     PERFORM 200-MERGE-ONE-FILE      THRU 200-EXIT
021400         VARYING WS-FILE-IDX FROM 1 BY 1
021500         UNTIL WS-FILE-IDX > WS-FILE-COUNT
021600         OR CTL-FATAL-ERROR-OCCURRED.
021700*
021800     IF CTL-FATAL-ERROR-OCCURRED
021900         PERFORM 790-CLOSE-FILES     THRU 790-EXIT
022000         GOBACK
022100     END-IF.
022200*
022300     MOVE WS-FILE-COUNT TO CTL-MERGE-FILE-COUNT.
022400     MOVE CTL-MERGE-RECORD-COUNT TO WS-NUM-EDIT.
022500     STRING 'MERGE STEP COMPLETE - RECORDS WRITTEN: '
022600            WS-NUM-EDIT DELIMITED BY SIZE
022700         INTO WS-LOG-MESSAGE.
022800     PERFORM 960-LOG-MESSAGE         THRU 960-EXIT.
022900     PERFORM 790-CLOSE-FILES         THRU 790-EXIT.
023000     GOBACK.
023100*
023200***************************************************************
023300 100-LOAD-MANIFEST.
023400* READS THE MANIFEST AND LOADS WS-FILE-TABLE-AREA, DROPPING ANY
023500* ENTRY THAT MATCHES A PRIOR-OUTPUT NAME (RULE M2).
023600***************************************************************
023700     PERFORM 110-READ-MANIFEST     THRU 110-EXIT.
023800     PERFORM 120-CHECK-AND-LOAD    THRU 120-EXIT
023900         UNTIL WS-MANIFEST-IS-EOF.
024000 100-EXIT.
024100     EXIT.
024200*
024300 110-READ-MANIFEST.
024400     READ MANIFEST-FILE
024500         AT END
024600             MOVE 'Y' TO WS-MANIFEST-EOF
024700     END-READ.
024800 110-EXIT.
024900     EXIT.
025000*
025100 120-CHECK-AND-LOAD.
025200     MOVE 'N' TO WS-NAME-IS-RESERVED.
025300     PERFORM 130-CHECK-ONE-RESERVED  THRU 130-EXIT
025400         VARYING WS-RESERVED-SUB FROM 1 BY 1
025500         UNTIL WS-RESERVED-SUB > 4.
025600     IF NOT WS-NAME-IS-A-RESERVED-NAME
025700         ADD 1 TO WS-FILE-COUNT
025800         MOVE MANIFEST-FILE-NAME
025900             TO WS-FILE-TABLE-ENTRY (WS-FILE-COUNT)
026000     END-IF.
026100     PERFORM 110-READ-MANIFEST THRU 110-EXIT.
026200 120-EXIT.
026300     EXIT.
026400*
026500 130-CHECK-ONE-RESERVED.
026600     IF MANIFEST-FILE-NAME = WS-RESERVED-NAME (WS-RESERVED-SUB)
026700         MOVE 'Y' TO WS-NAME-IS-RESERVED
026800     END-IF.
026900 130-EXIT.
027000     EXIT.
027100*
027200***************************************************************
027300 150-SORT-MANIFEST.
027400* ASCENDING INSERTION SORT OF THE LOADED MANIFEST ENTRIES
027500* (RULE M1).  THE SAME SHAPE AS THE OLD IN-MEMORY ARRAY SORT -
027600* WALK BACKWARDS FROM EACH NEW ENTRY, SLIDING LARGER ENTRIES UP
027700* ONE SLOT UNTIL THE CORRECT POSITION IS FOUND.
027800***************************************************************
027900     IF WS-FILE-COUNT < 2
028000         GO TO 150-EXIT
028100     END-IF.
028200     PERFORM 160-INSERT-ONE-ENTRY  THRU 160-EXIT
028300         VARYING WS-INSERT-SUBSCRIPT FROM 2 BY 1
028400         UNTIL WS-INSERT-SUBSCRIPT > WS-FILE-COUNT.
028500 150-EXIT.
028600     EXIT.
028700*
028800 160-INSERT-ONE-ENTRY.
028900     MOVE WS-FILE-TABLE-ENTRY (WS-INSERT-SUBSCRIPT)
029000         TO WS-HOLD-FILE-NAME.
029100     COMPUTE WS-COMPARE-SUBSCRIPT = WS-INSERT-SUBSCRIPT - 1.
029200     PERFORM 170-SLIDE-ONE-SLOT    THRU 170-EXIT
029300         UNTIL WS-COMPARE-SUBSCRIPT = 0
029400         OR WS-FILE-TABLE-ENTRY (WS-COMPARE-SUBSCRIPT)
029500             NOT > WS-HOLD-FILE-NAME.
029600     MOVE WS-HOLD-FILE-NAME
029700         TO WS-FILE-TABLE-ENTRY (WS-COMPARE-SUBSCRIPT + 1).
029800 160-EXIT.
029900     EXIT.
030000*
030100 170-SLIDE-ONE-SLOT.
030200     MOVE WS-FILE-TABLE-ENTRY (WS-COMPARE-SUBSCRIPT)
030300         TO WS-FILE-TABLE-ENTRY (WS-COMPARE-SUBSCRIPT + 1).
030400     COMPUTE WS-COMPARE-SUBSCRIPT = WS-COMPARE-SUBSCRIPT - 1.
030500 170-EXIT.
030600     EXIT.
030700*
030800***************************************************************
030900 200-MERGE-ONE-FILE.
031000* OPENS ONE RAW EXTRACT FILE, COPIES EVERY RECORD TO THE MERGED
031100* DATASET WITH THE SOURCE-FILE TAG ATTACHED (RULE M3), THEN
031200* CLOSES IT AND RECORDS ITS NAME IN FAF5-INPUT-SET.  A FILE
031300* THAT WILL NOT OPEN IS FATAL (RULE M4).
031400***************************************************************
031500     MOVE WS-FILE-TABLE-ENTRY (WS-FILE-IDX)
031600         TO WS-CURRENT-FILE-NAME.
031700     OPEN INPUT RAW-INPUT-FILE.
031800     IF WS-RAWFILE-STATUS NOT = '00'
031900         MOVE 'Y' TO CTL-FATAL-SWITCH
032000         MOVE 'UNABLE TO OPEN RAW EXTRACT FILE' TO WS-LOG-MESSAGE
032100         PERFORM 960-LOG-MESSAGE THRU 960-EXIT
032200         GO TO 200-EXIT
032300     END-IF.
032400*
032500     MOVE WS-CURRENT-FILE-NAME TO INSET-FILE-NAME.
032600     WRITE INPUT-SET-RECORD.
032700*
032800     MOVE 'N' TO WS-RAWFILE-EOF.
032900     PERFORM 210-READ-RAW-RECORD THRU 210-EXIT.
033000     PERFORM 220-COPY-RAW-RECORD THRU 220-EXIT
033100         UNTIL WS-RAWFILE-IS-EOF.
033200*
033300     CLOSE RAW-INPUT-FILE.
033400 200-EXIT.
033500     EXIT.
033600*
033700 210-READ-RAW-RECORD.
033800     READ RAW-INPUT-FILE
033900         AT END
034000             MOVE 'Y' TO WS-RAWFILE-EOF
034100     END-READ.
034200 210-EXIT.
034300     EXIT.
034400*
034500***************************************************************
034600 220-COPY-RAW-RECORD.
034700* MOVES ONE RAW RECORD INTO THE MERGED RECORD, TAGS IT WITH THE
034800* SOURCE FILE NAME, WRITES IT, AND READS THE NEXT RAW RECORD.
034900***************************************************************
035000     MOVE RAW-SHIPMENT-ID    TO MRG-SHIPMENT-ID.
035100     MOVE RAW-ORIGIN-REGION  TO MRG-ORIGIN-REGION.
035200     MOVE RAW-DEST-REGION    TO MRG-DEST-REGION.
035300     MOVE RAW-COMMODITY-CODE TO MRG-COMMODITY-CODE.
035400     MOVE RAW-MODE           TO MRG-MODE.
035500     MOVE RAW-TONS           TO MRG-TONS.
035600     MOVE RAW-VALUE-KUSD     TO MRG-VALUE-KUSD.
035700     MOVE RAW-YEAR           TO MRG-YEAR.
035800     MOVE WS-CURRENT-FILE-NAME TO MRG-SOURCE-FILE.
035900     WRITE MERGED-RECORD.
036000     ADD 1 TO CTL-MERGE-RECORD-COUNT.
036100     PERFORM 210-READ-RAW-RECORD THRU 210-EXIT.
036200 220-EXIT.
036300     EXIT.
036400*
036500***************************************************************
036600 700-OPEN-FILES.
036700***************************************************************
036800     MOVE 'N' TO CTL-FATAL-SWITCH.
036900     OPEN INPUT  MANIFEST-FILE.
037000     IF WS-MANIFEST-STATUS NOT = '00'
037100         MOVE 'Y' TO CTL-FATAL-SWITCH
037200         MOVE 'NO INPUT MANIFEST - ABEND' TO WS-LOG-MESSAGE
037300         PERFORM 960-LOG-MESSAGE THRU 960-EXIT
037400         GO TO 700-EXIT
037500     END-IF.
037600*
037700     OPEN OUTPUT MERGED-FILE.
037800     OPEN OUTPUT INPUT-SET-FILE.
037900     OPEN EXTEND RUN-LOG-FILE.
038000     IF WS-RUNLOG-STATUS = '35'
038100         OPEN OUTPUT RUN-LOG-FILE
038200     END-IF.
038300*
038400     MOVE 'MERGE STEP STARTING' TO WS-LOG-MESSAGE.
038500     PERFORM 960-LOG-MESSAGE THRU 960-EXIT.
038600 700-EXIT.
038700     EXIT.
038800*
038900***************************************************************
039000 790-CLOSE-FILES.
039100***************************************************************
039200     CLOSE MANIFEST-FILE.
039300     CLOSE MERGED-FILE.
039400     CLOSE INPUT-SET-FILE.
039500     CLOSE RUN-LOG-FILE.
039600 790-EXIT.
039700     EXIT.
039800*
039900***************************************************************
040000 960-LOG-MESSAGE.
040100* APPENDS ONE LINE TO THE RUN LOG.  CTL-RUN-ID AND THE LEVEL ARE
040200* CARRIED IN WS-LOG-LINE-PARTS SO THE WRITE IS A SINGLE MOVE.
040300***************************************************************
040400     MOVE CTL-RUN-ID TO WS-LOG-RUN-ID.
040500     IF CTL-FATAL-ERROR-OCCURRED
040600         MOVE 'FATAL' TO WS-LOG-LEVEL
040700     ELSE
040800         MOVE 'INFO' TO WS-LOG-LEVEL
040900     END-IF.
041000     MOVE WS-LOG-LINE TO RUN-LOG-RECORD.
041100     WRITE RUN-LOG-RECORD.
041200 960-EXIT.
041300     EXIT.
