000100****************************************************************
000200* FAF5CLN - CLEANED FAF5 SHIPMENT RECORD
000300* TWO VIEWS ARE CARRIED HERE.  FAF5-CLN-RECORD IS THE FIXED
000400* DISPLAY LAYOUT WRITTEN TO FAF5-MERGED-CLEANED - A NUMERIC
000500* FIELD THAT IS MISSING IS WRITTEN AS SPACES, EXACTLY AS A
000600* MISSING TEXT FIELD IS.  FAF5-CLN-WORK-RECORD IS THE INTERNAL
000700* WORKING FORM USED BY ORBCLN1/ORBPRF1/ORBVAL1 TO CARRY TRUE
000800* NUMERIC VALUES ALONGSIDE AN EXPLICIT MISSING SWITCH PER FIELD.
000900*
001000*    B.OKAFOR   1991-04-02  ORIG-0104  INITIAL LAYOUT
001100*    R.DELACRUZ 1994-07-19  ORIG-0148  TONS/VALUE-KUSD CARRIED
001200*                                      COMP-3 IN WORKING FORM
001300*    P.ISAACS   2002-02-14  ORIG-0788  ADDED PER-FIELD MISSING
001400*                                      SWITCHES TO WORK RECORD
001500*    R.DELACRUZ 2003-08-29  ORIG-0864  COLUMN-DROPPED SWITCHES
001600*                                      ADDED FOR THE FIVE TEXT
001700*                                      COLUMNS - ALL-MISSING
001800*                                      CHECK WAS NUMERIC/SOURCE
001900*                                      COLUMNS ONLY
002000****************************************************************
002100 01  FAF5-CLN-RECORD.
002200     05  CLN-SHIPMENT-ID         PIC X(10).
002300     05  CLN-ORIGIN-REGION       PIC X(03).
002400     05  CLN-DEST-REGION         PIC X(03).
002500     05  CLN-COMMODITY-CODE      PIC X(03).
002600     05  CLN-MODE                PIC X(01).
002700     05  CLN-TONS-DISPLAY        PIC X(12).
002800     05  CLN-VALUE-KUSD-DISPLAY  PIC X(13).
002900     05  CLN-YEAR-DISPLAY        PIC X(04).
003000     05  CLN-SOURCE-FILE         PIC X(20).
003100     05  FILLER                  PIC X(04).
003200*
003300* ALTERNATE VIEW - WHOLE-RECORD STRING, USED BY THE PASS-2
003400* EXACT-DUPLICATE COMPARE (RULE C5) AND BY THE DUPLICATE-ROWS
003500* VALIDATION CHECK (RULE V5).
003600 01  FAF5-CLN-COMPARE-VIEW REDEFINES FAF5-CLN-RECORD.
003700     05  CLN-COMPARE-STRING      PIC X(69).
003800     05  FILLER                  PIC X(01).
003900*
004000 01  FAF5-CLN-WORK-RECORD.
004100     05  CLN-WK-SHIPMENT-ID      PIC X(10).
004200     05  CLN-WK-ORIGIN-REGION    PIC X(03).
004300     05  CLN-WK-DEST-REGION      PIC X(03).
004400     05  CLN-WK-COMMODITY-CODE   PIC X(03).
004500     05  CLN-WK-MODE             PIC X(01).
004600     05  CLN-WK-TONS             PIC S9(7)V9(3) COMP-3.
004700     05  CLN-WK-VALUE-KUSD       PIC S9(9)V9(2) COMP-3.
004800     05  CLN-WK-YEAR             PIC 9(4).
004900     05  CLN-WK-SOURCE-FILE      PIC X(20).
005000     05  CLN-WK-MISSING-SWITCHES.
005100         10  CLN-WK-SHIP-MISS    PIC X(01).
005200             88  CLN-WK-SHIP-IS-MISSING      VALUE 'Y'.
005300         10  CLN-WK-ORIGIN-MISS  PIC X(01).
005400             88  CLN-WK-ORIGIN-IS-MISSING    VALUE 'Y'.
005500         10  CLN-WK-DEST-MISS    PIC X(01).
005600             88  CLN-WK-DEST-IS-MISSING      VALUE 'Y'.
005700         10  CLN-WK-COMMOD-MISS  PIC X(01).
005800             88  CLN-WK-COMMOD-IS-MISSING    VALUE 'Y'.
005900         10  CLN-WK-MODE-MISS    PIC X(01).
006000             88  CLN-WK-MODE-IS-MISSING      VALUE 'Y'.
006100         10  CLN-WK-TONS-MISS    PIC X(01).
006200             88  CLN-WK-TONS-IS-MISSING      VALUE 'Y'.
006300         10  CLN-WK-VALUE-MISS   PIC X(01).
006400             88  CLN-WK-VALUE-IS-MISSING     VALUE 'Y'.
006500         10  CLN-WK-YEAR-MISS    PIC X(01).
006600             88  CLN-WK-YEAR-IS-MISSING      VALUE 'Y'.
006700         10  CLN-WK-SOURCE-MISS  PIC X(01).
006800             88  CLN-WK-SOURCE-IS-MISSING    VALUE 'Y'.
006900     05  CLN-WK-COLUMN-DROPPED-SWITCHES.
007000         10  CLN-WK-SHIP-DROPPED    PIC X(01).
007100             88  CLN-WK-SHIP-COL-DROPPED     VALUE 'Y'.
007200         10  CLN-WK-ORIGIN-DROPPED  PIC X(01).
007300             88  CLN-WK-ORIGIN-COL-DROPPED   VALUE 'Y'.
007400         10  CLN-WK-DEST-DROPPED    PIC X(01).
007500             88  CLN-WK-DEST-COL-DROPPED     VALUE 'Y'.
007600         10  CLN-WK-COMMOD-DROPPED  PIC X(01).
007700             88  CLN-WK-COMMOD-COL-DROPPED   VALUE 'Y'.
007800         10  CLN-WK-MODE-DROPPED    PIC X(01).
007900             88  CLN-WK-MODE-COL-DROPPED     VALUE 'Y'.
008000         10  CLN-WK-TONS-DROPPED    PIC X(01).
008100             88  CLN-WK-TONS-COL-DROPPED     VALUE 'Y'.
008200         10  CLN-WK-VALUE-DROPPED   PIC X(01).
008300             88  CLN-WK-VALUE-COL-DROPPED    VALUE 'Y'.
008400         10  CLN-WK-YEAR-DROPPED    PIC X(01).
008500             88  CLN-WK-YEAR-COL-DROPPED     VALUE 'Y'.
008600         10  CLN-WK-SOURCE-DROPPED  PIC X(01).
008700             88  CLN-WK-SOURCE-COL-DROPPED   VALUE 'Y'.
008800     05  FILLER                  PIC X(03).
