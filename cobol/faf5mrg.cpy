000100****************************************************************
000200* FAF5MRG - MERGED FAF5 SHIPMENT RECORD
000300* OUTPUT LAYOUT OF THE MERGE STEP (ORBMRG1) AND INPUT LAYOUT TO
000400* THE CLEAN STEP (ORBCLN1).  SAME FIELDS AS FAF5RAW PLUS THE
000500* SOURCE-FILE TAG THAT MERGE STAMPS ON EVERY RECORD.
000600*
000700*    B.OKAFOR   1991-03-18  ORIG-0093  INITIAL LAYOUT
000800*    T.VANCE    1998-11-02  ORIG-0511  Y2K - YEAR FIELD LEFT AS
000900*                                      4-BYTE TEXT, NO CHANGE
001000*                                      REQUIRED
001100****************************************************************
001200 01  FAF5-MERGED-RECORD.
001300     05  MRG-SHIPMENT-ID         PIC X(10).
001400     05  MRG-ORIGIN-REGION       PIC X(03).
001500     05  MRG-DEST-REGION         PIC X(03).
001600     05  MRG-COMMODITY-CODE      PIC X(03).
001700     05  MRG-MODE                PIC X(01).
001800     05  MRG-TONS                PIC X(11).
001900     05  MRG-VALUE-KUSD          PIC X(12).
002000     05  MRG-YEAR                PIC X(04).
002100     05  MRG-SOURCE-FILE         PIC X(20).
002200     05  FILLER                  PIC X(03).
002300*
002400* ALTERNATE VIEW - WHOLE-RECORD STRING USED WHEN A FLAT COMPARE
002500* OF THE MERGED LINE IS MORE CONVENIENT THAN FIELD-BY-FIELD.
002600 01  FAF5-MRG-COMPARE-VIEW REDEFINES FAF5-MERGED-RECORD.
002700     05  MRG-COMPARE-STRING      PIC X(67).
002800     05  FILLER                  PIC X(03).
