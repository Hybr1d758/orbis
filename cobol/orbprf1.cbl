000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE ORBIS FREIGHT ANALYTICS
000300* GROUP - ALL RIGHTS RESERVED
000400****************************************************************
000500* PROGRAM:  ORBPRF1
000600*
000700* AUTHOR :  B. OKAFOR
000800*
000900* INSTALLATION: ORBIS FREIGHT ANALYTICS - BATCH SYSTEMS
001000*
001100* READS THE CLEANED FAF5 DATASET ONCE PER FIELD (NINE PASSES,
001200* ONE PER COLUMN OF THE CLEANED RECORD) AND BUILDS A PROFILE
001300* RECORD FOR EACH COLUMN THAT SURVIVED THE CLEAN STEP - COUNT,
001400* MISSING COUNT AND PERCENTAGE, DISTINCT-VALUE COUNT, AND FOR
001500* THE THREE NUMERIC-CANDIDATE COLUMNS THE MIN, MAX, MEAN AND
001600* SAMPLE STANDARD DEVIATION.  A COLUMN THE CLEAN STEP DROPPED
001700* IS SKIPPED ENTIRELY - NO PROFILE RECORD IS WRITTEN FOR IT.
001800* THIRD STEP OF THE ORBIS FAF5 NIGHTLY PIPELINE - FOLLOWS
001900* ORBCLN1, PRECEDES ORBVAL1.
002000****************************************************************
002100* CHANGE LOG
002200*    B.OKAFOR   1991-04-15  ORIG-0112  INITIAL RELEASE - COUNT,   ORIG0112
002300*                                      MISSING COUNT AND PCT      ORIG0112
002400*                                      ONLY, NO NUMERIC STATS     ORIG0112
002500*    R.DELACRUZ 1994-07-26  ORIG-0155  ADDED MIN/MAX/MEAN FOR     ORIG0155
002600*                                      THE NUMERIC-CANDIDATE      ORIG0155
002700*                                      COLUMNS                    ORIG0155
002800*    R.DELACRUZ 1995-02-08  ORIG-0201  ADDED SAMPLE STANDARD      ORIG0201
002900*                                      DEVIATION (NEWTON-         ORIG0201
003000*                                      RAPHSON SQUARE ROOT -      ORIG0201
003100*                                      NO LIBRARY SQRT ROUTINE    ORIG0201
003200*                                      AVAILABLE ON THIS BOX)     ORIG0201
003300*    T.VANCE    1998-11-09  ORIG-0516  Y2K REVIEW - YEAR FIELD    ORIG0516
003400*                                      PROFILED AS AN OPAQUE      ORIG0516
003500*                                      4-DIGIT VALUE, NO CHANGE   ORIG0516
003600*                                      REQUIRED                   ORIG0516
003700*    P.ISAACS   2002-02-21  ORIG-0791  DISTINCT-VALUE TABLE       ORIG0791
003800*                                      DRIVES BOTH NUM-UNIQUE     ORIG0791
003900*                                      AND TEXT SAMPLE VALUES     ORIG0791
004000*    P.ISAACS   2002-03-06  ORIG-0798  COLUMN NOW SKIPPED WHEN    ORIG0798
004100*                                      ORBCLN1 DROPPED IT -       ORIG0798
004200*                                      READS CTL-COLUMN-FLAGS     ORIG0798
004300*                                      INSTEAD OF RE-SCANNING     ORIG0798
004400*    R.DELACRUZ 2003-07-14  ORIG-0844  700-OPEN-FILES WAS         ORIG0844
004500*                                      OPENING FAF5RLOG OUTPUT -  ORIG0844
004600*                                      WIPED OUT THE MERGE AND    ORIG0844
004700*                                      CLEAN STEP LOG LINES EACH  ORIG0844
004800*                                      RUN.  CHANGED TO EXTEND    ORIG0844
004900*                                      WITH THE USUAL '35'        ORIG0844
005000*                                      FALLBACK TO OUTPUT         ORIG0844
005100*    R.DELACRUZ 2003-08-29  ORIG-0864  210-CHECK-FIELD-DROPPED    ORIG0864
005200*                                      ONLY TESTED TONS/VALUE/    ORIG0864
005300*                                      YEAR/SOURCE-FILE - NOW     ORIG0864
005400*                                      CHECKS ALL NINE COLUMNS    ORIG0864
005500*                                      SO A DROPPED TEXT COLUMN   ORIG0864
005600*                                      IS SKIPPED TOO             ORIG0864
005700****************************************************************
005800 IDENTIFICATION DIVISION.
005900 PROGRAM-ID.    ORBPRF1.
006000 AUTHOR.        B. OKAFOR.
006100 INSTALLATION.  ORBIS FREIGHT ANALYTICS - BATCH SYSTEMS.
006200 DATE-WRITTEN.  1991-04-15.
006300 DATE-COMPILED.
006400 SECURITY.      ORBIS INTERNAL USE ONLY.
006500*
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER. IBM-370.
006900 OBJECT-COMPUTER. IBM-370.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM
007200     UPSI-2 IS ORBPRF-TEST-SWITCH
007300         ON STATUS IS ORBPRF-IN-TEST
007400         OFF STATUS IS ORBPRF-IN-PROD.
007500*
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800     SELECT CLEANED-FILE    ASSIGN TO FAF5CLND
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS  IS WS-CLEANED-STATUS.
008100*
008200     SELECT PROFILE-FILE    ASSIGN TO FAF5PROF
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS  IS WS-PROFILE-STATUS.
008500*
008600     SELECT RUN-LOG-FILE    ASSIGN TO FAF5RLOG
008700         ORGANIZATION IS LINE SEQUENTIAL
008800         FILE STATUS  IS WS-RUNLOG-STATUS.
008900*
009000 DATA DIVISION.
009100 FILE SECTION.
009200*
009300 FD  CLEANED-FILE
009400     RECORDING MODE IS F.
009500 01  CLEANED-FILE-RECORD         PIC X(73).
009600*
009700 FD  PROFILE-FILE
009800     RECORDING MODE IS F.
009900 COPY FAF5PRF.
010000*
010100 FD  RUN-LOG-FILE
010200     RECORDING MODE IS F.
010300 01  RUN-LOG-RECORD              PIC X(132).
010400*
010500***************************************************************
010600 WORKING-STORAGE SECTION.
010700***************************************************************
010800*
010900 01  WS-FILE-STATUSES.
011000     05  WS-CLEANED-STATUS       PIC X(02) VALUE SPACES.
011100     05  WS-PROFILE-STATUS       PIC X(02) VALUE SPACES.
011200     05  WS-RUNLOG-STATUS        PIC X(02) VALUE SPACES.
011300*
011400 01  WS-SWITCHES.
011500     05  WS-CLEANED-EOF          PIC X(01) VALUE 'N'.
011600         88  WS-CLEANED-IS-EOF           VALUE 'Y'.
011700*
011800* THE CLEANED-RECORD LAYOUT, USED TO PICK FIELDS OUT OF THE
011900* 73-BYTE LINE JUST READ.  KEPT SEPARATE FROM THE FD RECORD
012000* (SEE ORBCLN1 FOR WHY) AND LOADED BY A GROUP MOVE EACH READ.
012100 COPY FAF5CLN.
012200*
012300* FIXED-POSITION PARSE VIEWS OF THE EDITED NUMERIC DISPLAY
012400* FIELDS - TONS AND VALUE-KUSD ARE WRITTEN BY ORBCLN1 IN A
012500* KNOWN SIGN/DIGITS/DOT/DIGITS LAYOUT, SO THE VALUE IS RECOVERED
012600* BY A STRAIGHT REDEFINES RATHER THAN A CHARACTER SCAN.
012700 01  WS-TONS-PARSE-HOLD          PIC X(12).
012800 01  WS-TONS-PARSE-VIEW REDEFINES WS-TONS-PARSE-HOLD.
012900     05  WS-TONS-PARSE-SIGN      PIC X(01).
013000     05  WS-TONS-PARSE-INT       PIC 9(07).
013100     05  WS-TONS-PARSE-DOT       PIC X(01).
013200     05  WS-TONS-PARSE-FRAC      PIC 9(03).
013300*
013400 01  WS-VALUE-PARSE-HOLD         PIC X(13).
013500 01  WS-VALUE-PARSE-VIEW REDEFINES WS-VALUE-PARSE-HOLD.
013600     05  WS-VALUE-PARSE-SIGN     PIC X(01).
013700     05  WS-VALUE-PARSE-INT      PIC 9(09).
013800     05  WS-VALUE-PARSE-DOT      PIC X(01).
013900     05  WS-VALUE-PARSE-FRAC     PIC 9(02).
014000*
014100 01  WS-YEAR-PARSE               PIC 9(04).
014200*
014300* FIELD-DRIVER TABLE - ONE PASS OVER THE CLEANED FILE PER
014400* SUBSCRIPT, 1 THROUGH 9, IN THE SAME ORDER AS THE CLEANED
014500* RECORD LAYOUT.
014600 77  WS-FIELD-SUB                PIC S9(4) COMP VALUE ZERO.
014700 01  WS-FIELD-NAME-TABLE-AREA.
014800     05  FILLER  PIC X(20) VALUE 'SHIPMENT_ID'.
014900     05  FILLER  PIC X(20) VALUE 'ORIGIN_REGION'.
015000     05  FILLER  PIC X(20) VALUE 'DEST_REGION'.
015100     05  FILLER  PIC X(20) VALUE 'COMMODITY_CODE'.
015200     05  FILLER  PIC X(20) VALUE 'MODE'.
015300     05  FILLER  PIC X(20) VALUE 'TONS'.
015400     05  FILLER  PIC X(20) VALUE 'VALUE_KUSD'.
015500     05  FILLER  PIC X(20) VALUE 'YEAR'.
015600     05  FILLER  PIC X(20) VALUE 'SOURCE_FILE'.
015700 01  WS-FIELD-NAMES REDEFINES WS-FIELD-NAME-TABLE-AREA.
015800     05  WS-FIELD-NAME           PIC X(20) OCCURS 9 TIMES.
015900*
016000 01  WS-FIELD-IS-DROPPED-SW      PIC X(01) VALUE 'N'.
016100     88  WS-FIELD-IS-DROPPED         VALUE 'Y'.
016200 01  WS-FIELD-IS-NUMERIC-SW      PIC X(01) VALUE 'N'.
016300     88  WS-FIELD-IS-NUMERIC-COL     VALUE 'Y'.
016400*
016500* PER-FIELD ACCUMULATORS - RESET AT THE START OF EACH PASS.
016600 01  WS-FIELD-STATS.
016700     05  WS-FLD-COUNT            PIC S9(9)  COMP VALUE ZERO.
016800     05  WS-FLD-NONMISS-COUNT    PIC S9(9)  COMP VALUE ZERO.
016900     05  WS-FLD-NULL-COUNT       PIC S9(9)  COMP VALUE ZERO.
017000     05  WS-FLD-NULL-PCT         PIC S9(5)V9(6) COMP-3 VALUE ZERO.
017100     05  WS-FLD-SUM              PIC S9(12)V9(6) COMP-3 VALUE ZERO.
017200     05  WS-FLD-SUM-SQ           PIC S9(12)V9(6) COMP-3 VALUE ZERO.
017300     05  WS-FLD-MIN              PIC S9(9)V9(3) COMP-3 VALUE ZERO.
017400     05  WS-FLD-MAX              PIC S9(9)V9(3) COMP-3 VALUE ZERO.
017500     05  WS-FLD-MEAN             PIC S9(9)V9(6) COMP-3 VALUE ZERO.
017600     05  WS-FLD-STD              PIC S9(9)V9(6) COMP-3 VALUE ZERO.
017700     05  WS-FLD-CURRENT-VALUE    PIC S9(9)V9(6) COMP-3 VALUE ZERO.
017800     05  WS-FLD-FIRST-VALUE-SW   PIC X(01) VALUE 'N'.
017900         88  WS-FLD-FIRST-VALUE-SEEN     VALUE 'Y'.
018000*
018100* DISTINCT-VALUE TABLE, REBUILT EACH PASS - SUPPORTS BOTH
018200* NUM-UNIQUE (ALL NINE COLUMNS) AND THE FIRST-5-DISTINCT SAMPLE
018300* VALUES LIST (TEXT COLUMNS ONLY).  THE SAME TEXT FORM IS USED
018400* FOR NUMERIC COLUMNS TOO, SO ONE SEARCH ROUTINE SERVES BOTH.
018500 01  WS-DISTINCT-TABLE-AREA.
018600     05  WS-DISTINCT-ENTRY       PIC X(20) OCCURS 20000 TIMES
018700                                  INDEXED BY WS-DIST-IDX.
018800 77  WS-DISTINCT-COUNT           PIC S9(9) COMP VALUE ZERO.
018900 01  WS-DISTINCT-FOUND-SW        PIC X(01) VALUE 'N'.
019000     88  WS-DISTINCT-IS-DUPLICATE    VALUE 'Y'.
019100 01  WS-CURRENT-VALUE-TEXT       PIC X(20) VALUE SPACES.
019200 01  WS-CURRENT-VALUE-MISSING-SW PIC X(01) VALUE 'N'.
019300     88  WS-CURRENT-VALUE-IS-MISSING VALUE 'Y'.
019400*
019500 01  WS-SAMPLE-VALUES-AREA.
019600     05  WS-SAMPLE-VALUE         PIC X(20) OCCURS 5 TIMES.
019700 77  WS-SAMPLE-COUNT              PIC S9(4) COMP VALUE ZERO.
019800 77  WS-SAMPLE-IDX                PIC S9(4) COMP VALUE ZERO.
019900 77  WS-SAMPLE-STRING-LEN         PIC S9(4) COMP VALUE ZERO.
020000*
020100* NEWTON-RAPHSON SQUARE ROOT WORK AREA (RULE P3) - TWENTY
020200* ITERATIONS IS MORE THAN ENOUGH TO CONVERGE AT SIX DECIMALS
020300* FOR ANY VARIANCE THIS DATASET CAN PRODUCE.
020400 01  WS-SQRT-FIELDS.
020500     05  WS-SQRT-INPUT           PIC S9(9)V9(6) COMP-3 VALUE ZERO.
020600     05  WS-SQRT-GUESS           PIC S9(9)V9(6) COMP-3 VALUE ZERO.
020700     05  WS-SQRT-RESULT          PIC S9(9)V9(6) COMP-3 VALUE ZERO.
020800     05  WS-SQRT-ITERATION       PIC S9(4) COMP VALUE ZERO.
020900*
021000 01  WS-LOG-LINE.
021100     05  WS-LOG-TEXT             PIC X(132) VALUE SPACES.
021200 01  WS-LOG-LINE-PARTS REDEFINES WS-LOG-LINE.
021300     05  WS-LOG-RUN-ID           PIC X(24).
021400     05  WS-LOG-LEVEL            PIC X(08).
021500     05  WS-LOG-MESSAGE          PIC X(100).
021600*
021700 01  WS-NUM-EDIT                 PIC ZZZ,ZZZ,ZZ9.
021800*
021900 LINKAGE SECTION.
022000 COPY FAF5CTL.
022100*
022200***************************************************************
022300 PROCEDURE DIVISION USING FAF5-CTL-AREA.
022400***************************************************************
022500*
022600 000-MAIN-CONTROL.
022700     PERFORM 700-OPEN-FILES          THRU 700-EXIT.
022800     IF CTL-FATAL-ERROR-OCCURRED
022900         PERFORM 790-CLOSE-FILES     THRU 790-EXIT
023000         GOBACK
023100     END-IF.
023200*
023300     MOVE ZERO TO CTL-PROFILE-FIELD-COUNT.
023400     PERFORM 200-PROFILE-ONE-FIELD   THRU 200-EXIT
023500         VARYING WS-FIELD-SUB FROM 1 BY 1
023600         UNTIL WS-FIELD-SUB > 9.
023700*
023800     MOVE CTL-PROFILE-FIELD-COUNT TO WS-NUM-EDIT.
023900     STRING 'PROFILE STEP COMPLETE - FIELDS WRITTEN: '
024000            WS-NUM-EDIT DELIMITED BY SIZE
024100         INTO WS-LOG-MESSAGE.
024200     PERFORM 960-LOG-MESSAGE         THRU 960-EXIT.
024300     PERFORM 790-CLOSE-FILES         THRU 790-EXIT.
024400     GOBACK.
024500*
024600***************************************************************
024700 200-PROFILE-ONE-FIELD.
024800* ONE FULL PASS OF THE CLEANED FILE FOR THE COLUMN NAMED BY
024900* WS-FIELD-SUB.  A COLUMN ORBCLN1 DROPPED IS SKIPPED - NO
025000* PROFILE RECORD IS WRITTEN FOR IT AND CTL-PROFILE-FIELD-COUNT
025100* IS NOT INCREMENTED.
025200***************************************************************
025300     PERFORM 210-CHECK-FIELD-DROPPED THRU 210-EXIT.
025400     IF NOT WS-FIELD-IS-DROPPED
025500         PERFORM 220-INIT-FIELD-STATS    THRU 220-EXIT
025600         PERFORM 230-SCAN-CLEANED-FILE   THRU 230-EXIT
025700         PERFORM 250-COMPUTE-DERIVED-STATS THRU 250-EXIT
025800         PERFORM 270-WRITE-PROFILE-RECORD THRU 270-EXIT
025900         ADD 1 TO CTL-PROFILE-FIELD-COUNT
026000     END-IF.
026100 200-EXIT.
026200     EXIT.
026300*
026400 210-CHECK-FIELD-DROPPED.
026500     MOVE 'N' TO WS-FIELD-IS-DROPPED-SW.
026600     EVALUATE WS-FIELD-SUB
026700         WHEN 1
026800             IF CTL-SHIP-COL-IS-DROPPED
026900                 MOVE 'Y' TO WS-FIELD-IS-DROPPED-SW
027000             END-IF
027100         WHEN 2
027200             IF CTL-ORIGIN-COL-IS-DROPPED
027300                 MOVE 'Y' TO WS-FIELD-IS-DROPPED-SW
027400             END-IF
027500         WHEN 3
027600             IF CTL-DEST-COL-IS-DROPPED
027700                 MOVE 'Y' TO WS-FIELD-IS-DROPPED-SW
027800             END-IF
027900         WHEN 4
028000             IF CTL-COMMOD-COL-IS-DROPPED
028100                 MOVE 'Y' TO WS-FIELD-IS-DROPPED-SW
028200             END-IF
028300         WHEN 5
028400             IF CTL-MODE-COL-IS-DROPPED
028500                 MOVE 'Y' TO WS-FIELD-IS-DROPPED-SW
028600             END-IF
028700         WHEN 6
028800             IF CTL-TONS-COL-IS-DROPPED
028900                 MOVE 'Y' TO WS-FIELD-IS-DROPPED-SW
029000             END-IF
029100         WHEN 7
029200             IF CTL-VALUE-COL-IS-DROPPED
029300                 MOVE 'Y' TO WS-FIELD-IS-DROPPED-SW
029400             END-IF
029500         WHEN 8
029600             IF CTL-YEAR-COL-IS-DROPPED
029700                 MOVE 'Y' TO WS-FIELD-IS-DROPPED-SW
029800             END-IF
029900         WHEN 9
030000             IF CTL-SOURCE-COL-IS-DROPPED
030100                 MOVE 'Y' TO WS-FIELD-IS-DROPPED-SW
030200             END-IF
030300         WHEN OTHER
030400             CONTINUE
030500     END-EVALUATE.
030600 210-EXIT.
030700     EXIT.
030800*
030900 220-INIT-FIELD-STATS.
031000     MOVE ZERO  TO WS-FLD-COUNT WS-FLD-NONMISS-COUNT
031100                   WS-FLD-NULL-COUNT WS-FLD-NULL-PCT
031200                   WS-FLD-SUM WS-FLD-SUM-SQ WS-FLD-MIN
031300                   WS-FLD-MAX WS-FLD-MEAN WS-FLD-STD
031400                   WS-DISTINCT-COUNT WS-SAMPLE-COUNT.
031500     MOVE 'N' TO WS-FLD-FIRST-VALUE-SW.
031600     MOVE SPACES TO WS-DISTINCT-TABLE-AREA WS-SAMPLE-VALUES-AREA.
031700*
031800     MOVE 'N' TO WS-FIELD-IS-NUMERIC-SW.
031900     EVALUATE WS-FIELD-SUB
032000         WHEN 6
032100             IF CTL-TONS-IS-NUMERIC-COL
032200                 MOVE 'Y' TO WS-FIELD-IS-NUMERIC-SW
032300             END-IF
032400         WHEN 7
032500             IF CTL-VALUE-IS-NUMERIC-COL
032600                 MOVE 'Y' TO WS-FIELD-IS-NUMERIC-SW
032700             END-IF
032800         WHEN 8
032900             IF CTL-YEAR-IS-NUMERIC-COL
033000                 MOVE 'Y' TO WS-FIELD-IS-NUMERIC-SW
033100             END-IF
033200         WHEN OTHER
033300             CONTINUE
033400     END-EVALUATE.
033500 220-EXIT.
033600     EXIT.
033700*
033800 230-SCAN-CLEANED-FILE.
033900     OPEN INPUT CLEANED-FILE.
034000     MOVE 'N' TO WS-CLEANED-EOF.
034100     PERFORM 235-READ-CLEANED  THRU 235-EXIT.
034200     PERFORM 240-SCAN-ONE-RECORD THRU 240-EXIT
034300         UNTIL WS-CLEANED-IS-EOF.
034400     CLOSE CLEANED-FILE.
034500 230-EXIT.
034600     EXIT.
034700*
034800 235-READ-CLEANED.
034900     READ CLEANED-FILE
035000         AT END
035100             MOVE 'Y' TO WS-CLEANED-EOF
035200     END-READ.
035300 235-EXIT.
035400     EXIT.
035500*
035600 240-SCAN-ONE-RECORD.
035700     MOVE CLEANED-FILE-RECORD TO FAF5-CLN-RECORD.
035800     ADD 1 TO WS-FLD-COUNT.
035900     PERFORM 245-EXTRACT-CURRENT-VALUE THRU 245-EXIT.
036000     IF WS-CURRENT-VALUE-IS-MISSING
036100         ADD 1 TO WS-FLD-NULL-COUNT
036200     ELSE
036300         ADD 1 TO WS-FLD-NONMISS-COUNT
036400         PERFORM 280-UPDATE-DISTINCT-TABLE THRU 280-EXIT
036500         IF WS-FIELD-IS-NUMERIC-COL
036600             PERFORM 320-UPDATE-NUMERIC-STATS THRU 320-EXIT
036700         ELSE
036800             PERFORM 330-UPDATE-SAMPLE-VALUES THRU 330-EXIT
036900         END-IF
037000     END-IF.
037100     PERFORM 235-READ-CLEANED THRU 235-EXIT.
037200 240-EXIT.
037300     EXIT.
037400*
037500 245-EXTRACT-CURRENT-VALUE.
037600* MOVES THE TEXT FORM OF THE CURRENT FIELD INTO
037700* WS-CURRENT-VALUE-TEXT AND SETS THE MISSING SWITCH.  A BLANK
037800* FIELD IS MISSING, PER THE CLEANED-RECORD LAYOUT CONVENTION.
037900     MOVE SPACES TO WS-CURRENT-VALUE-TEXT.
038000     EVALUATE WS-FIELD-SUB
038100         WHEN 1  MOVE CLN-SHIPMENT-ID     TO WS-CURRENT-VALUE-TEXT
038200         WHEN 2  MOVE CLN-ORIGIN-REGION   TO WS-CURRENT-VALUE-TEXT
038300         WHEN 3  MOVE CLN-DEST-REGION     TO WS-CURRENT-VALUE-TEXT
038400         WHEN 4  MOVE CLN-COMMODITY-CODE  TO WS-CURRENT-VALUE-TEXT
038500         WHEN 5  MOVE CLN-MODE            TO WS-CURRENT-VALUE-TEXT
038600         WHEN 6  MOVE CLN-TONS-DISPLAY    TO WS-CURRENT-VALUE-TEXT
038700         WHEN 7  MOVE CLN-VALUE-KUSD-DISPLAY
038800                                           TO WS-CURRENT-VALUE-TEXT
038900         WHEN 8  MOVE CLN-YEAR-DISPLAY    TO WS-CURRENT-VALUE-TEXT
039000         WHEN 9  MOVE CLN-SOURCE-FILE     TO WS-CURRENT-VALUE-TEXT
039100     END-EVALUATE.
039200     IF WS-CURRENT-VALUE-TEXT = SPACES
039300         MOVE 'Y' TO WS-CURRENT-VALUE-MISSING-SW
039400     ELSE
039500         MOVE 'N' TO WS-CURRENT-VALUE-MISSING-SW
039600     END-IF.
039700 245-EXIT.
039800     EXIT.
039900*
040000 280-UPDATE-DISTINCT-TABLE.
040100* SEQUENTIAL SEARCH OF THE DISTINCT-VALUE TABLE - ADDS THE
040200* CURRENT VALUE IF NOT ALREADY PRESENT (RULE P2).
040300     MOVE 'N' TO WS-DISTINCT-FOUND-SW.
040400     PERFORM 285-COMPARE-ONE-DIST-ENTRY THRU 285-EXIT
040500         VARYING WS-DIST-IDX FROM 1 BY 1
040600         UNTIL WS-DIST-IDX > WS-DISTINCT-COUNT
040700         OR WS-DISTINCT-IS-DUPLICATE.
040800     IF NOT WS-DISTINCT-IS-DUPLICATE
040900         ADD 1 TO WS-DISTINCT-COUNT
041000         SET WS-DIST-IDX TO WS-DISTINCT-COUNT
041100         MOVE WS-CURRENT-VALUE-TEXT TO WS-DISTINCT-ENTRY
041200                                        (WS-DIST-IDX)
041300     END-IF.
041400 280-EXIT.
041500     EXIT.
041600*
041700 285-COMPARE-ONE-DIST-ENTRY.
041800     IF WS-DISTINCT-ENTRY (WS-DIST-IDX) = WS-CURRENT-VALUE-TEXT
041900         MOVE 'Y' TO WS-DISTINCT-FOUND-SW
042000     END-IF.
042100 285-EXIT.
042200     EXIT.
042300*
042400 320-UPDATE-NUMERIC-STATS.
042500     PERFORM 325-PARSE-CURRENT-NUMBER THRU 325-EXIT.
042600     IF WS-FLD-FIRST-VALUE-SEEN
042700         IF WS-FLD-CURRENT-VALUE < WS-FLD-MIN
042800             MOVE WS-FLD-CURRENT-VALUE TO WS-FLD-MIN
042900         END-IF
043000         IF WS-FLD-CURRENT-VALUE > WS-FLD-MAX
043100             MOVE WS-FLD-CURRENT-VALUE TO WS-FLD-MAX
043200         END-IF
043300     ELSE
043400         MOVE WS-FLD-CURRENT-VALUE TO WS-FLD-MIN WS-FLD-MAX
043500         MOVE 'Y' TO WS-FLD-FIRST-VALUE-SW
043600     END-IF.
043700     ADD WS-FLD-CURRENT-VALUE TO WS-FLD-SUM.
043800     COMPUTE WS-FLD-SUM-SQ = WS-FLD-SUM-SQ +
043900         (WS-FLD-CURRENT-VALUE * WS-FLD-CURRENT-VALUE).
044000 320-EXIT.
044100     EXIT.
044200*
044300 325-PARSE-CURRENT-NUMBER.
044400     MOVE ZERO TO WS-FLD-CURRENT-VALUE.
044500     EVALUATE WS-FIELD-SUB
044600         WHEN 6
044700             MOVE WS-CURRENT-VALUE-TEXT(1:12) TO
044800                  WS-TONS-PARSE-HOLD
044900             COMPUTE WS-FLD-CURRENT-VALUE =
045000                 WS-TONS-PARSE-INT +
045100                 (WS-TONS-PARSE-FRAC / 1000)
045200             IF WS-TONS-PARSE-SIGN = '-'
045300                 MULTIPLY -1 BY WS-FLD-CURRENT-VALUE
045400             END-IF
045500         WHEN 7
045600             MOVE WS-CURRENT-VALUE-TEXT(1:13) TO
045700                  WS-VALUE-PARSE-HOLD
045800             COMPUTE WS-FLD-CURRENT-VALUE =
045900                 WS-VALUE-PARSE-INT +
046000                 (WS-VALUE-PARSE-FRAC / 100)
046100             IF WS-VALUE-PARSE-SIGN = '-'
046200                 MULTIPLY -1 BY WS-FLD-CURRENT-VALUE
046300             END-IF
046400         WHEN 8
046500             MOVE WS-CURRENT-VALUE-TEXT(1:4) TO WS-YEAR-PARSE
046600             MOVE WS-YEAR-PARSE TO WS-FLD-CURRENT-VALUE
046700         WHEN OTHER
046800             CONTINUE
046900     END-EVALUATE.
047000 325-EXIT.
047100     EXIT.
047200*
047300 330-UPDATE-SAMPLE-VALUES.
047400* FIRST 5 DISTINCT TEXT VALUES, FIRST-APPEARANCE ORDER (RULE
047500* P5) - A VALUE ALREADY IN THE SAMPLE TABLE IS NOT RE-ADDED,
047600* AND ONCE 5 ARE HELD NO MORE ARE COLLECTED.
047700     IF WS-SAMPLE-COUNT < 5 AND NOT WS-DISTINCT-IS-DUPLICATE
047800         ADD 1 TO WS-SAMPLE-COUNT
047900         MOVE WS-CURRENT-VALUE-TEXT TO
048000              WS-SAMPLE-VALUE (WS-SAMPLE-COUNT)
048100     END-IF.
048200 330-EXIT.
048300     EXIT.
048400*
048500 250-COMPUTE-DERIVED-STATS.
048600     IF WS-FLD-COUNT > 0
048700         COMPUTE WS-FLD-NULL-PCT ROUNDED =
048800             WS-FLD-NULL-COUNT / WS-FLD-COUNT
048900     ELSE
049000         MOVE ZERO TO WS-FLD-NULL-PCT
049100     END-IF.
049200*
049300     IF WS-FIELD-IS-NUMERIC-COL
049400         IF WS-FLD-NONMISS-COUNT > 0
049500             COMPUTE WS-FLD-MEAN ROUNDED =
049600                 WS-FLD-SUM / WS-FLD-NONMISS-COUNT
049700         ELSE
049800             MOVE ZERO TO WS-FLD-MIN WS-FLD-MAX WS-FLD-MEAN
049900         END-IF
050000         IF WS-FLD-NONMISS-COUNT > 1
050100             PERFORM 340-COMPUTE-STD-DEV THRU 340-EXIT
050200         ELSE
050300             MOVE ZERO TO WS-FLD-STD
050400         END-IF
050500     END-IF.
050600 250-EXIT.
050700     EXIT.
050800*
050900 340-COMPUTE-STD-DEV.
051000* SAMPLE VARIANCE = (SUM-SQ - N*MEAN*MEAN) / (N - 1), RULE P3.
051100     COMPUTE WS-SQRT-INPUT ROUNDED =
051200         (WS-FLD-SUM-SQ -
051300          (WS-FLD-NONMISS-COUNT * WS-FLD-MEAN * WS-FLD-MEAN))
051400         / (WS-FLD-NONMISS-COUNT - 1).
051500     IF WS-SQRT-INPUT NOT GREATER THAN ZERO
051600         MOVE ZERO TO WS-FLD-STD
051700     ELSE
051800         PERFORM 900-COMPUTE-SQUARE-ROOT THRU 900-EXIT
051900         MOVE WS-SQRT-RESULT TO WS-FLD-STD
052000     END-IF.
052100 340-EXIT.
052200     EXIT.
052300*
052400 900-COMPUTE-SQUARE-ROOT.
052500* NEWTON-RAPHSON ITERATION - NO INTRINSIC SQRT FUNCTION IS
052600* USED ON THIS COMPILER.  TWENTY PASSES CONVERGE WELL PAST SIX
052700* DECIMAL PLACES FOR ANY INPUT THIS PROGRAM WILL SEE.
052800     COMPUTE WS-SQRT-GUESS ROUNDED = WS-SQRT-INPUT / 2.
052900     IF WS-SQRT-GUESS = ZERO
053000         MOVE 1 TO WS-SQRT-GUESS
053100     END-IF.
053200     PERFORM 910-ONE-NEWTON-STEP THRU 910-EXIT
053300         VARYING WS-SQRT-ITERATION FROM 1 BY 1
053400         UNTIL WS-SQRT-ITERATION > 20.
053500     MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT.
053600 900-EXIT.
053700     EXIT.
053800*
053900 910-ONE-NEWTON-STEP.
054000     COMPUTE WS-SQRT-GUESS ROUNDED =
054100         (WS-SQRT-GUESS + (WS-SQRT-INPUT / WS-SQRT-GUESS)) / 2.
054200 910-EXIT.
054300     EXIT.
054400*
054500 270-WRITE-PROFILE-RECORD.
054600     MOVE SPACES TO FAF5-PRF-RECORD.
054700     MOVE WS-FIELD-NAME (WS-FIELD-SUB) TO PRF-COLUMN-NAME.
054800     MOVE WS-FLD-COUNT         TO PRF-COUNT.
054900     MOVE WS-FLD-NONMISS-COUNT TO PRF-NON-NULL-COUNT.
055000     MOVE WS-FLD-NULL-COUNT    TO PRF-NULL-COUNT.
055100     MOVE WS-FLD-NULL-PCT      TO PRF-NULL-PCT.
055200     MOVE WS-DISTINCT-COUNT    TO PRF-NUM-UNIQUE.
055300     IF WS-FIELD-IS-NUMERIC-COL
055400         SET PRF-DTYPE-IS-NUMERIC TO TRUE
055500         MOVE WS-FLD-MIN  TO PRF-MIN
055600         MOVE WS-FLD-MAX  TO PRF-MAX
055700         MOVE WS-FLD-MEAN TO PRF-MEAN
055800         MOVE WS-FLD-STD  TO PRF-STD
055900     ELSE
056000         SET PRF-DTYPE-IS-TEXT TO TRUE
056100         PERFORM 350-BUILD-SAMPLE-STRING THRU 350-EXIT
056200     END-IF.
056300     WRITE FAF5-PRF-RECORD.
056400 270-EXIT.
056500     EXIT.
056600*
056700 350-BUILD-SAMPLE-STRING.
056800* BUILDS THE COMMA-SPACE JOINED SAMPLE-VALUES STRING (RULE P5)
056900* BY APPENDING THE TRIMMED TEXT OF EACH SAMPLE TABLE ENTRY IN
057000* TURN, RIGHT UP AGAINST WHAT IS ALREADY THERE.
057100     MOVE SPACES TO PRF-SAMPLE-VALUES.
057200     MOVE 1      TO WS-SAMPLE-STRING-LEN.
057300     IF WS-SAMPLE-COUNT > 0
057400         PERFORM 355-APPEND-ONE-SAMPLE THRU 355-EXIT
057500             VARYING WS-SAMPLE-IDX FROM 1 BY 1
057600             UNTIL WS-SAMPLE-IDX > WS-SAMPLE-COUNT
057700     END-IF.
057800 350-EXIT.
057900     EXIT.
058000*
058100 355-APPEND-ONE-SAMPLE.
058200     IF WS-SAMPLE-IDX > 1
058300         STRING ', ' DELIMITED BY SIZE
058400                WS-SAMPLE-VALUE (WS-SAMPLE-IDX)
058500                    DELIMITED BY SPACE
058600             INTO PRF-SAMPLE-VALUES
058700             WITH POINTER WS-SAMPLE-STRING-LEN
058800     ELSE
058900         STRING WS-SAMPLE-VALUE (WS-SAMPLE-IDX)
059000                    DELIMITED BY SPACE
059100             INTO PRF-SAMPLE-VALUES
059200             WITH POINTER WS-SAMPLE-STRING-LEN
059300     END-IF.
059400 355-EXIT.
059500     EXIT.
059600*
059700 700-OPEN-FILES.
059800     OPEN OUTPUT PROFILE-FILE.
059900     IF WS-PROFILE-STATUS NOT = '00'
060000         SET CTL-FATAL-ERROR-OCCURRED TO TRUE
060100     END-IF.
060200     OPEN EXTEND RUN-LOG-FILE.
060300     IF WS-RUNLOG-STATUS = '35'
060400         OPEN OUTPUT RUN-LOG-FILE
060500     END-IF.
060600     IF CTL-NO-FATAL-ERROR
060700         MOVE 'PROFILE STEP STARTING'    TO WS-LOG-MESSAGE
060800         PERFORM 960-LOG-MESSAGE THRU 960-EXIT
060900     END-IF.
061000 700-EXIT.
061100     EXIT.
061200*
061300 790-CLOSE-FILES.
061400     CLOSE PROFILE-FILE.
061500     CLOSE RUN-LOG-FILE.
061600 790-EXIT.
061700     EXIT.
061800*
061900 960-LOG-MESSAGE.
062000     MOVE CTL-RUN-ID      TO WS-LOG-RUN-ID.
062100     MOVE 'INFO'          TO WS-LOG-LEVEL.
062200     WRITE RUN-LOG-RECORD FROM WS-LOG-LINE.
062300 960-EXIT.
062400     EXIT.
