000100****************************************************************
000200* FAF5CTL - RUN CONTROL COMMUNICATION AREA
000300* PASSED BY ORBDRV1 TO EACH OF THE FOUR PHASE PROGRAMS ON THE
000400* CALL ... USING STATEMENT SO THE RUN ID, THE ROW/COLUMN COUNTS
000500* EACH STEP HANDS BACK, AND THE EMPTY-INPUT/FATAL SWITCHES ARE
000600* CARRIED FORWARD WITHOUT A SHARED FILE.
000700*
000800*    T.VANCE    1996-09-09  ORIG-0327  INITIAL LAYOUT
000900*    P.ISAACS   2002-03-06  ORIG-0797  ADDED PER-STEP COUNTERS
001000*                                      SO ORBDRV1 LOGS THEM
001100*                                      WITHOUT RE-READING FILES
001200*    R.DELACRUZ 2003-08-29  ORIG-0864  DROPPED-COLUMN FLAGS
001300*                                      ADDED FOR THE FIVE TEXT
001400*                                      COLUMNS - ONLY TONS,
001500*                                      VALUE-KUSD, YEAR AND
001600*                                      SOURCE-FILE WERE ELIGIBLE
001700*                                      FOR THE ALL-MISSING DROP
001800*                                      BEFORE
001900****************************************************************
002000 01  FAF5-CTL-AREA.
002100     05  CTL-RUN-ID              PIC X(24).
002200     05  CTL-RUN-ID-PARTS REDEFINES CTL-RUN-ID.
002300         10  CTL-RUN-DATE        PIC X(08).
002400         10  CTL-RUN-DATE-SEP    PIC X(01).
002500         10  CTL-RUN-TIME        PIC X(06).
002600         10  CTL-RUN-SUFFIX-SEP  PIC X(01).
002700         10  CTL-RUN-SUFFIX      PIC X(08).
002800     05  CTL-INPUT-LOCATION      PIC X(40).
002900     05  CTL-MERGE-FILE-COUNT    PIC S9(9) COMP.
003000     05  CTL-MERGE-RECORD-COUNT  PIC S9(9) COMP.
003100     05  CTL-CLEAN-RECORD-COUNT  PIC S9(9) COMP.
003200     05  CTL-CLEAN-COLUMN-COUNT  PIC S9(9) COMP.
003300     05  CTL-PROFILE-FIELD-COUNT PIC S9(9) COMP.
003400     05  CTL-VALIDATE-ISSUE-COUNT PIC S9(9) COMP.
003500     05  CTL-SWITCHES.
003600         10  CTL-FATAL-SWITCH    PIC X(01) VALUE 'N'.
003700             88  CTL-FATAL-ERROR-OCCURRED    VALUE 'Y'.
003800             88  CTL-NO-FATAL-ERROR          VALUE 'N'.
003900         10  CTL-EMPTY-SWITCH    PIC X(01) VALUE 'N'.
004000             88  CTL-NO-INPUT-FILES-FOUND    VALUE 'Y'.
004100             88  CTL-INPUT-FILES-WERE-FOUND  VALUE 'N'.
004200     05  CTL-RETURN-CODE         PIC S9(4) COMP.
004300*
004400* COLUMN DISPOSITION FLAGS SET BY ORBCLN1 (RULES C3/C4) AND READ
004500* BY ORBPRF1/ORBVAL1 SO EACH PHASE AGREES ON WHICH COLUMNS
004600* CONVERTED TO NUMERIC AND WHICH WERE DROPPED, WITHOUT
004700* RE-SCANNING THE MERGED FILE.
004800     05  CTL-COLUMN-FLAGS.
004900         10  CTL-TONS-NUMERIC-FLAG   PIC X(01) VALUE 'N'.
005000             88  CTL-TONS-IS-NUMERIC-COL     VALUE 'Y'.
005100         10  CTL-VALUE-NUMERIC-FLAG  PIC X(01) VALUE 'N'.
005200             88  CTL-VALUE-IS-NUMERIC-COL    VALUE 'Y'.
005300         10  CTL-YEAR-NUMERIC-FLAG   PIC X(01) VALUE 'N'.
005400             88  CTL-YEAR-IS-NUMERIC-COL     VALUE 'Y'.
005500         10  CTL-TONS-DROPPED-FLAG   PIC X(01) VALUE 'N'.
005600             88  CTL-TONS-COL-IS-DROPPED     VALUE 'Y'.
005700         10  CTL-VALUE-DROPPED-FLAG  PIC X(01) VALUE 'N'.
005800             88  CTL-VALUE-COL-IS-DROPPED    VALUE 'Y'.
005900         10  CTL-YEAR-DROPPED-FLAG   PIC X(01) VALUE 'N'.
006000             88  CTL-YEAR-COL-IS-DROPPED     VALUE 'Y'.
006100         10  CTL-SOURCE-DROPPED-FLAG PIC X(01) VALUE 'N'.
006200             88  CTL-SOURCE-COL-IS-DROPPED   VALUE 'Y'.
006300         10  CTL-SHIP-DROPPED-FLAG   PIC X(01) VALUE 'N'.
006400             88  CTL-SHIP-COL-IS-DROPPED     VALUE 'Y'.
006500         10  CTL-ORIGIN-DROPPED-FLAG PIC X(01) VALUE 'N'.
006600             88  CTL-ORIGIN-COL-IS-DROPPED   VALUE 'Y'.
006700         10  CTL-DEST-DROPPED-FLAG   PIC X(01) VALUE 'N'.
006800             88  CTL-DEST-COL-IS-DROPPED     VALUE 'Y'.
006900         10  CTL-COMMOD-DROPPED-FLAG PIC X(01) VALUE 'N'.
007000             88  CTL-COMMOD-COL-IS-DROPPED   VALUE 'Y'.
007100         10  CTL-MODE-DROPPED-FLAG   PIC X(01) VALUE 'N'.
007200             88  CTL-MODE-COL-IS-DROPPED     VALUE 'Y'.
007300     05  FILLER                  PIC X(04).
