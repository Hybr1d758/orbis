000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE ORBIS FREIGHT ANALYTICS
000300* GROUP - ALL RIGHTS RESERVED
000400****************************************************************
000500* PROGRAM:  ORBDRV1
000600*
000700* AUTHOR :  B. OKAFOR
000800*
000900* INSTALLATION: ORBIS FREIGHT ANALYTICS - BATCH SYSTEMS
001000*
001100* TOP-LEVEL DRIVER FOR THE NIGHTLY FAF5 EXTRACT PIPELINE.
001200* BUILDS THE RUN ID, CALLS THE FOUR PHASE LOAD MODULES IN
001300* SEQUENCE (MERGE, CLEAN, PROFILE, VALIDATE) PASSING THE SHARED
001400* FAF5-CTL-AREA COMMUNICATION AREA ON EACH CALL, AND WRITES ONE
001500* RUN-LOG LINE PER STEP WITH ITS RECORD COUNTS AND ELAPSED TIME.
001600* STOPS EARLY, CLEANLY, IF MERGE FOUND NO INPUT FILES.  ABENDS
001700* WITH A NON-ZERO RETURN CODE ON ANY STEP'S FATAL ERROR.
001800****************************************************************
001900* CHANGE LOG
002000*    B.OKAFOR   1991-04-29  ORIG-0121  INITIAL RELEASE - DROVE    ORIG0121
002100*                                      MERGE AND CLEAN ONLY       ORIG0121
002200*    R.DELACRUZ 1994-08-09  ORIG-0161  ADDED THE PROFILE STEP TO  ORIG0161
002300*                                      THE EXECUTION SEQUENCE     ORIG0161
002400*    T.VANCE    1996-09-16  ORIG-0330  ADDED THE VALIDATE STEP;   ORIG0330
002500*                                      RUN NOW ABENDS ON ANY      ORIG0330
002600*                                      STEP'S FATAL CONDITION     ORIG0330
002700*                                      INSTEAD OF FALLING         ORIG0330
002800*                                      THROUGH TO THE NEXT STEP   ORIG0330
002900*    T.VANCE    1998-11-17  ORIG-0519  Y2K REVIEW - RUN-ID DATE   ORIG0519
003000*                                      NOW WINDOWED TO A FULL     ORIG0519
003100*                                      FOUR-DIGIT YEAR            ORIG0519
003200*    P.ISAACS   2002-03-11  ORIG-0801  STEP ELAPSED TIME ADDED    ORIG0801
003300*                                      TO EACH RUN-LOG MESSAGE    ORIG0801
003400****************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.    ORBDRV1.
003700 AUTHOR.        B. OKAFOR.
003800 INSTALLATION.  ORBIS FREIGHT ANALYTICS - BATCH SYSTEMS.
003900 DATE-WRITTEN.  1991-04-29.
004000 DATE-COMPILED.
004100 SECURITY.      ORBIS INTERNAL USE ONLY.
004200*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-370.
004600 OBJECT-COMPUTER. IBM-370.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     UPSI-0 IS ORBDRV-TEST-SWITCH
005000         ON STATUS IS ORBDRV-IN-TEST
005100         OFF STATUS IS ORBDRV-IN-PROD.
005200*
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT RUN-LOG-FILE    ASSIGN TO FAF5RLOG
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS  IS WS-RUNLOG-STATUS.
005800*
005900 DATA DIVISION.
006000 FILE SECTION.
006100*
006200 FD  RUN-LOG-FILE
006300     RECORDING MODE IS F.
006400 01  RUN-LOG-RECORD              PIC X(132).
006500*
006600***************************************************************
006700 WORKING-STORAGE SECTION.
006800***************************************************************
006900*
007000 01  WS-RUNLOG-STATUS            PIC X(02) VALUE SPACES.
007100*
007200* RAW DATE/TIME CLOCK READS - NO INTRINSIC FUNCTION IS USED;
007300* THE RUN ID IS ASSEMBLED FROM THE TRADITIONAL ACCEPT-FROM-
007400* DATE/TIME SPECIAL REGISTERS, THE SAME AS ANY OTHER JOB-STAMP
007500* ROUTINE IN THIS SHOP.
007600 01  WS-DATE-RAW                 PIC 9(06).
007700 01  WS-DATE-FIELDS REDEFINES WS-DATE-RAW.
007800     05  WS-DATE-YY              PIC 9(02).
007900     05  WS-DATE-MM              PIC 9(02).
008000     05  WS-DATE-DD              PIC 9(02).
008100 01  WS-CENTURY                  PIC 9(02).
008200 01  WS-FULL-YEAR                PIC 9(04).
008300*
008400 01  WS-TIME-RAW                 PIC 9(08).
008500 01  WS-TIME-FIELDS REDEFINES WS-TIME-RAW.
008600     05  WS-TIME-HH              PIC 9(02).
008700     05  WS-TIME-MM              PIC 9(02).
008800     05  WS-TIME-SS              PIC 9(02).
008900     05  WS-TIME-HS              PIC 9(02).
009000*
009100* PER-STEP ELAPSED-TIME WORK AREA (RULE: RUN CONTROL LOGS
009200* ELAPSED TIME AFTER EVERY UNIT).
009300 77  WS-STEP-START-TIME          PIC S9(8) COMP VALUE ZERO.
009400 77  WS-STEP-END-TIME            PIC S9(8) COMP VALUE ZERO.
009500 77  WS-STEP-ELAPSED             PIC S9(8) COMP VALUE ZERO.
009600 01  WS-ELAPSED-EDIT             PIC ZZZZZZZ9.
009700 01  WS-NUM-EDIT                 PIC ZZZ,ZZZ,ZZ9.
009800*
009900 01  WS-LOG-LINE.
010000     05  WS-LOG-TEXT             PIC X(132) VALUE SPACES.
010100 01  WS-LOG-LINE-PARTS REDEFINES WS-LOG-LINE.
010200     05  WS-LOG-RUN-ID           PIC X(24).
010300     05  WS-LOG-LEVEL            PIC X(08).
010400     05  WS-LOG-MESSAGE          PIC X(100).
010500*
010600* THE RUN-CONTROL COMMUNICATION AREA - THIS PROGRAM OWNS THE
010700* ACTUAL STORAGE, PASSING IT BY REFERENCE TO EACH PHASE LOAD
010800* MODULE ON THE CALL ... USING STATEMENT.
010900     COPY FAF5CTL.
011000*
011100***************************************************************
011200 PROCEDURE DIVISION.
011300***************************************************************
011400*
011500 000-MAIN-CONTROL.
011600     PERFORM 100-BUILD-RUN-ID     THRU 100-EXIT.
011700     MOVE 'FAF5 RAW EXTRACT INPUT SET (FAF5MANI)' TO
011800          CTL-INPUT-LOCATION.
011900     PERFORM 150-LOG-RUN-START    THRU 150-EXIT.
012000*
012100     PERFORM 200-RUN-MERGE-STEP   THRU 200-EXIT.
012200     IF CTL-FATAL-ERROR-OCCURRED
012300         PERFORM 900-LOG-FATAL-AND-ABEND THRU 900-EXIT
012400     END-IF.
012500     IF CTL-NO-INPUT-FILES-FOUND
012600         PERFORM 950-LOG-RUN-COMPLETE THRU 950-EXIT
012700         MOVE ZERO TO RETURN-CODE
012800         STOP RUN
012900     END-IF.
013000*
013100     PERFORM 300-RUN-CLEAN-STEP   THRU 300-EXIT.
013200     IF CTL-FATAL-ERROR-OCCURRED
013300         PERFORM 900-LOG-FATAL-AND-ABEND THRU 900-EXIT
013400     END-IF.
013500*
013600     PERFORM 400-RUN-PROFILE-STEP THRU 400-EXIT.
013700     IF CTL-FATAL-ERROR-OCCURRED
013800         PERFORM 900-LOG-FATAL-AND-ABEND THRU 900-EXIT
013900     END-IF.
014000*
014100     PERFORM 500-RUN-VALIDATE-STEP THRU 500-EXIT.
014200     IF CTL-FATAL-ERROR-OCCURRED
014300         PERFORM 900-LOG-FATAL-AND-ABEND THRU 900-EXIT
014400     END-IF.
014500*
014600     PERFORM 950-LOG-RUN-COMPLETE THRU 950-EXIT.
014700     MOVE ZERO TO RETURN-CODE.
014800     STOP RUN.
014900*
015000***************************************************************
015100 100-BUILD-RUN-ID.
015200* RUN ID = YYYYMMDD_HHMMSS_HHMMSSHS (RULE: TIMESTAMP PLUS AN
015300* EIGHT-CHARACTER UNIQUE SUFFIX).  THE SUFFIX IS THE FULL
015400* HUNDREDTHS-OF-A-SECOND CLOCK READ, SO TWO RUNS STARTED IN THE
015500* SAME MINUTE STILL GET DIFFERENT SUFFIXES.
015600***************************************************************
015700     ACCEPT WS-DATE-RAW FROM DATE.
015800     ACCEPT WS-TIME-RAW FROM TIME.
015900     IF WS-DATE-YY < 50
016000         MOVE 20 TO WS-CENTURY
016100     ELSE
016200         MOVE 19 TO WS-CENTURY
016300     END-IF.
016400     COMPUTE WS-FULL-YEAR = (WS-CENTURY * 100) + WS-DATE-YY.
016500     MOVE WS-FULL-YEAR   TO CTL-RUN-DATE (1:4).
016600     MOVE WS-DATE-MM     TO CTL-RUN-DATE (5:2).
016700     MOVE WS-DATE-DD     TO CTL-RUN-DATE (7:2).
016800     MOVE '_'            TO CTL-RUN-DATE-SEP.
016900     MOVE WS-TIME-HH     TO CTL-RUN-TIME (1:2).
017000     MOVE WS-TIME-MM     TO CTL-RUN-TIME (3:2).
017100     MOVE WS-TIME-SS     TO CTL-RUN-TIME (5:2).
017200     MOVE '_'            TO CTL-RUN-SUFFIX-SEP.
017300     MOVE WS-TIME-RAW    TO CTL-RUN-SUFFIX.
017400 100-EXIT.
017500     EXIT.
017600*
017700 150-LOG-RUN-START.
017800     MOVE SPACES TO WS-LOG-MESSAGE.
017900     STRING 'RUN STARTING - INPUT: ' DELIMITED BY SIZE
018000            CTL-INPUT-LOCATION DELIMITED BY SPACE
018100         INTO WS-LOG-MESSAGE.
018200     PERFORM 960-LOG-MESSAGE THRU 960-EXIT.
018300 150-EXIT.
018400     EXIT.
018500*
018600 200-RUN-MERGE-STEP.
018700     PERFORM 910-MARK-STEP-START THRU 910-EXIT.
018800     CALL 'ORBMRG1' USING FAF5-CTL-AREA.
018900     PERFORM 920-MARK-STEP-END   THRU 920-EXIT.
019000     IF NOT CTL-FATAL-ERROR-OCCURRED
019100         MOVE CTL-MERGE-RECORD-COUNT TO WS-NUM-EDIT
019200         MOVE SPACES TO WS-LOG-MESSAGE
019300         STRING 'MERGE STEP DONE - RECORDS=' DELIMITED BY SIZE
019400                WS-NUM-EDIT      DELIMITED BY SIZE
019500                ' ELAPSED(HS)='  DELIMITED BY SIZE
019600                WS-ELAPSED-EDIT  DELIMITED BY SIZE
019700             INTO WS-LOG-MESSAGE
019800         PERFORM 960-LOG-MESSAGE THRU 960-EXIT
019900     END-IF.
020000 200-EXIT.
020100     EXIT.
020200*
020300 300-RUN-CLEAN-STEP.
020400     PERFORM 910-MARK-STEP-START THRU 910-EXIT.
020500     CALL 'ORBCLN1' USING FAF5-CTL-AREA.
020600     PERFORM 920-MARK-STEP-END   THRU 920-EXIT.
020700     IF NOT CTL-FATAL-ERROR-OCCURRED
020800         MOVE CTL-CLEAN-RECORD-COUNT TO WS-NUM-EDIT
020900         MOVE SPACES TO WS-LOG-MESSAGE
021000         STRING 'CLEAN STEP DONE - RECORDS=' DELIMITED BY SIZE
021100                WS-NUM-EDIT      DELIMITED BY SIZE
021200                ' ELAPSED(HS)='  DELIMITED BY SIZE
021300                WS-ELAPSED-EDIT  DELIMITED BY SIZE
021400             INTO WS-LOG-MESSAGE
021500         PERFORM 960-LOG-MESSAGE THRU 960-EXIT
021600     END-IF.
021700 300-EXIT.
021800     EXIT.
021900*
022000 400-RUN-PROFILE-STEP.
022100     PERFORM 910-MARK-STEP-START THRU 910-EXIT.
022200     CALL 'ORBPRF1' USING FAF5-CTL-AREA.
022300     PERFORM 920-MARK-STEP-END   THRU 920-EXIT.
022400     IF NOT CTL-FATAL-ERROR-OCCURRED
022500         MOVE CTL-PROFILE-FIELD-COUNT TO WS-NUM-EDIT
022600         MOVE SPACES TO WS-LOG-MESSAGE
022700         STRING 'PROFILE STEP DONE - FIELDS=' DELIMITED BY SIZE
022800                WS-NUM-EDIT      DELIMITED BY SIZE
022900                ' ELAPSED(HS)='  DELIMITED BY SIZE
023000                WS-ELAPSED-EDIT  DELIMITED BY SIZE
023100             INTO WS-LOG-MESSAGE
023200         PERFORM 960-LOG-MESSAGE THRU 960-EXIT
023300     END-IF.
023400 400-EXIT.
023500     EXIT.
023600*
023700 500-RUN-VALIDATE-STEP.
023800     PERFORM 910-MARK-STEP-START THRU 910-EXIT.
023900     CALL 'ORBVAL1' USING FAF5-CTL-AREA.
024000     PERFORM 920-MARK-STEP-END   THRU 920-EXIT.
024100     IF NOT CTL-FATAL-ERROR-OCCURRED
024200         MOVE CTL-VALIDATE-ISSUE-COUNT TO WS-NUM-EDIT
024300         MOVE SPACES TO WS-LOG-MESSAGE
024400         STRING 'VALIDATE STEP DONE - ISSUES=' DELIMITED BY SIZE
024500                WS-NUM-EDIT      DELIMITED BY SIZE
024600                ' ELAPSED(HS)='  DELIMITED BY SIZE
024700                WS-ELAPSED-EDIT  DELIMITED BY SIZE
024800             INTO WS-LOG-MESSAGE
024900         PERFORM 960-LOG-MESSAGE THRU 960-EXIT
025000     END-IF.
025100 500-EXIT.
025200     EXIT.
025300*
025400 900-LOG-FATAL-AND-ABEND.
025500* LOG AND RE-SIGNAL - A NON-ZERO RETURN CODE PROPAGATES THE
025600* FAILURE TO THE JOB SCHEDULER.
025700     MOVE 'RUN ABENDED - FATAL ERROR REPORTED BY A PIPELINE STEP'
025800         TO WS-LOG-MESSAGE.
025900     PERFORM 960-LOG-MESSAGE THRU 960-EXIT.
026000     MOVE 16 TO CTL-RETURN-CODE.
026100     MOVE CTL-RETURN-CODE TO RETURN-CODE.
026200     STOP RUN.
026300 900-EXIT.
026400     EXIT.
026500*
026600 910-MARK-STEP-START.
026700     ACCEPT WS-TIME-RAW FROM TIME.
026800     MOVE WS-TIME-RAW TO WS-STEP-START-TIME.
026900 910-EXIT.
027000     EXIT.
027100*
027200 920-MARK-STEP-END.
027300     ACCEPT WS-TIME-RAW FROM TIME.
027400     MOVE WS-TIME-RAW TO WS-STEP-END-TIME.
027500     COMPUTE WS-STEP-ELAPSED = WS-STEP-END-TIME - WS-STEP-START-TIME.
027600     IF WS-STEP-ELAPSED < ZERO
027700         MOVE ZERO TO WS-STEP-ELAPSED
027800     END-IF.
027900     MOVE WS-STEP-ELAPSED TO WS-ELAPSED-EDIT.
028000 920-EXIT.
028100     EXIT.
028200*
028300 950-LOG-RUN-COMPLETE.
028400     MOVE 'RUN COMPLETE' TO WS-LOG-MESSAGE.
028500     PERFORM 960-LOG-MESSAGE THRU 960-EXIT.
028600 950-EXIT.
028700     EXIT.
028800*
028900 960-LOG-MESSAGE.
029000* EACH CALL OPENS RUN-LOG-FILE FOR EXTEND, WRITES ONE LINE, AND
029100* CLOSES IT AGAIN - THE FOUR PHASE LOAD MODULES ALSO OPEN AND
029200* CLOSE THIS SAME FILE AROUND THEIR OWN LOG WRITES, SO THE FILE
029300* IS NEVER HELD OPEN ACROSS A CALL STATEMENT.
029400     MOVE CTL-RUN-ID      TO WS-LOG-RUN-ID.
029500     MOVE 'INFO'          TO WS-LOG-LEVEL.
029600     OPEN EXTEND RUN-LOG-FILE.
029700     IF WS-RUNLOG-STATUS = '35'
029800         OPEN OUTPUT RUN-LOG-FILE
029900     END-IF.
030000     WRITE RUN-LOG-RECORD FROM WS-LOG-LINE.
030100     CLOSE RUN-LOG-FILE.
030200 960-EXIT.
030300     EXIT.
