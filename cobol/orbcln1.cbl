000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE ORBIS FREIGHT ANALYTICS
000300* GROUP - ALL RIGHTS RESERVED
000400****************************************************************
000500* PROGRAM:  ORBCLN1
000600*
000700* AUTHOR :  R. DELACRUZ
000800*
000900* INSTALLATION: ORBIS FREIGHT ANALYTICS - BATCH SYSTEMS
001000*
001100* READS THE MERGED FAF5 DATASET TWICE.  THE FIRST PASS DECIDES,
001200* COLUMN BY COLUMN, WHICH OF THE TEXT-SOURCE NUMERIC CANDIDATE
001300* FIELDS (TONS, VALUE-KUSD, YEAR) QUALIFY FOR NUMERIC CONVERSION
001400* UNDER THE 90-PERCENT RULE, AND WHICH COLUMNS ARE MISSING ON
001500* EVERY RECORD AND SO MUST BE DROPPED.  THE SECOND PASS TRIMS
001600* AND BLANKS TEXT FIELDS, CONVERTS THE QUALIFYING NUMERIC
001700* COLUMNS, BLANKS DROPPED COLUMNS, SUPPRESSES EXACT DUPLICATE
001800* RECORDS, AND WRITES THE SURVIVORS TO THE CLEANED DATASET.
001900* SECOND STEP OF THE ORBIS FAF5 NIGHTLY PIPELINE - FOLLOWS
002000* ORBMRG1, PRECEDES ORBPRF1 AND ORBVAL1.
002100****************************************************************
002200* CHANGE LOG
002300*    R.DELACRUZ 1991-04-02  ORIG-0105  INITIAL RELEASE - TEXT     ORIG0105
002400*                                      TRIM/BLANK ONLY, NO        ORIG0105
002500*                                      NUMERIC CONVERSION YET     ORIG0105
002600*    R.DELACRUZ 1994-07-19  ORIG-0150  ADDED TWO-PASS NUMERIC     ORIG0150
002700*                                      COERCION AND DROPPED-      ORIG0150
002800*                                      COLUMN DETECTION           ORIG0150
002900*    T.VANCE    1998-11-02  ORIG-0513  Y2K REVIEW - YEAR FIELD    ORIG0513
003000*                                      IS TREATED AS AN OPAQUE    ORIG0513
003100*                                      4-DIGIT VALUE, NO WINDOW   ORIG0513
003200*                                      LOGIC REQUIRED             ORIG0513
003300*    P.ISAACS   2002-02-14  ORIG-0789  ADDED EXACT-DUPLICATE      ORIG0789
003400*                                      SUPPRESSION (RULE C5)      ORIG0789
003500*    P.ISAACS   2002-03-06  ORIG-0797  PASS RUN ID AND COUNTERS   ORIG0797
003600*                                      BACK TO CALLER (ORBDRV1)   ORIG0797
003700*                                      VIA FAF5-CTL-AREA          ORIG0797
003800*    R.DELACRUZ 2003-08-29  ORIG-0864  RULE C4 ALL-MISSING DROP   ORIG0864
003900*                                      TEST WAS APPLIED TO TONS,  ORIG0864
004000*                                      VALUE-KUSD, YEAR AND       ORIG0864
004100*                                      SOURCE-FILE ONLY - NOW     ORIG0864
004200*                                      TALLIED AND FLAGGED FOR    ORIG0864
004300*                                      ALL NINE COLUMNS           ORIG0864
004400****************************************************************
004500 IDENTIFICATION DIVISION.
004600 PROGRAM-ID.    ORBCLN1.
004700 AUTHOR.        R. DELACRUZ.
004800 INSTALLATION.  ORBIS FREIGHT ANALYTICS - BATCH SYSTEMS.
004900 DATE-WRITTEN.  1991-04-02.
005000 DATE-COMPILED.
005100 SECURITY.      ORBIS INTERNAL USE ONLY.
005200*
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-370.
005600 OBJECT-COMPUTER. IBM-370.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     UPSI-1 IS ORBCLN-TEST-SWITCH
006000         ON STATUS IS ORBCLN-IN-TEST
006100         OFF STATUS IS ORBCLN-IN-PROD.
006200*
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT MERGED-FILE     ASSIGN TO FAF5MRGD
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS  IS WS-MERGED-STATUS.
006800*
006900     SELECT CLEANED-FILE    ASSIGN TO FAF5CLND
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS  IS WS-CLEANED-STATUS.
007200*
007300     SELECT RUN-LOG-FILE    ASSIGN TO FAF5RLOG
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS  IS WS-RUNLOG-STATUS.
007600*
007700 DATA DIVISION.
007800 FILE SECTION.
007900*
008000 FD  MERGED-FILE
008100     RECORDING MODE IS F.
008200 COPY FAF5MRG.
008300*
008400 FD  CLEANED-FILE
008500     RECORDING MODE IS F.
008600 01  CLEANED-FILE-RECORD         PIC X(73).
008700*
008800 FD  RUN-LOG-FILE
008900     RECORDING MODE IS F.
009000 01  RUN-LOG-RECORD              PIC X(132).
009100*
009200***************************************************************
009300 WORKING-STORAGE SECTION.
009400***************************************************************
009500*
009600 01  WS-FILE-STATUSES.
009700     05  WS-MERGED-STATUS        PIC X(02) VALUE SPACES.
009800     05  WS-CLEANED-STATUS       PIC X(02) VALUE SPACES.
009900     05  WS-RUNLOG-STATUS        PIC X(02) VALUE SPACES.
010000*
010100 01  WS-SWITCHES.
010200     05  WS-MERGED-EOF           PIC X(01) VALUE 'N'.
010300         88  WS-MERGED-IS-EOF            VALUE 'Y'.
010400*
010500* PASS-1 COLUMN TALLIES - ONE NON-MISSING COUNT AND ONE
010600* PARSEABLE-AS-NUMBER COUNT PER NUMERIC-CANDIDATE FIELD, PLUS
010700* AN EVER-NON-MISSING FLAG PER DROPPABLE FIELD (RULES C3/C4).
010800 01  WS-PASS1-TALLIES.
010900     05  WS-P1-SHIP-NONMISS      PIC S9(9) COMP VALUE ZERO.
011000     05  WS-P1-ORIGIN-NONMISS    PIC S9(9) COMP VALUE ZERO.
011100     05  WS-P1-DEST-NONMISS      PIC S9(9) COMP VALUE ZERO.
011200     05  WS-P1-COMMOD-NONMISS    PIC S9(9) COMP VALUE ZERO.
011300     05  WS-P1-MODE-NONMISS      PIC S9(9) COMP VALUE ZERO.
011400     05  WS-P1-TOTAL-COUNT       PIC S9(9) COMP VALUE ZERO.
011500     05  WS-P1-TONS-NONMISS      PIC S9(9) COMP VALUE ZERO.
011600     05  WS-P1-TONS-PARSEABLE    PIC S9(9) COMP VALUE ZERO.
011700     05  WS-P1-VALUE-NONMISS     PIC S9(9) COMP VALUE ZERO.
011800     05  WS-P1-VALUE-PARSEABLE   PIC S9(9) COMP VALUE ZERO.
011900     05  WS-P1-YEAR-NONMISS      PIC S9(9) COMP VALUE ZERO.
012000     05  WS-P1-YEAR-PARSEABLE    PIC S9(9) COMP VALUE ZERO.
012100     05  WS-P1-SOURCE-NONMISS    PIC S9(9) COMP VALUE ZERO.
012200*
012300 01  WS-COLUMN-NUMERIC-SWITCHES.
012400     05  WS-TONS-NUMERIC-COL     PIC X(01) VALUE 'N'.
012500         88  WS-TONS-COL-IS-NUMERIC      VALUE 'Y'.
012600     05  WS-VALUE-NUMERIC-COL    PIC X(01) VALUE 'N'.
012700         88  WS-VALUE-COL-IS-NUMERIC     VALUE 'Y'.
012800     05  WS-YEAR-NUMERIC-COL     PIC X(01) VALUE 'N'.
012900         88  WS-YEAR-COL-IS-NUMERIC      VALUE 'Y'.
013000*
013100* GENERAL-PURPOSE NUMERIC-TEXT CLASSIFIER WORK AREA.  SHARED BY
013200* BOTH PASSES - MOVE A FIELD INTO WS-NUMCHK-TEXT, SET THE
013300* LENGTH, PERFORM 800-CHECK-NUMERIC-TEXT, THEN TEST THE RESULT.
013400 01  WS-NUMCHK-TEXT              PIC X(12) VALUE SPACES.
013500 01  WS-NUMCHK-CHAR-VIEW REDEFINES WS-NUMCHK-TEXT.
013600     05  WS-NUMCHK-CHAR-TBL      PIC X(01) OCCURS 12 TIMES.
013700 01  WS-NUMCHK-FIELDS.
013800     05  WS-NUMCHK-LEN           PIC S9(4) COMP.
013900     05  WS-NUMCHK-START         PIC S9(4) COMP.
014000     05  WS-NUMCHK-END           PIC S9(4) COMP.
014100     05  WS-NUMCHK-SUB           PIC S9(4) COMP.
014200     05  WS-NUMCHK-DIGIT-COUNT   PIC S9(4) COMP.
014300     05  WS-NUMCHK-DOT-COUNT     PIC S9(4) COMP.
014400     05  WS-NUMCHK-BAD-COUNT     PIC S9(4) COMP.
014500     05  WS-NUMCHK-RESULT        PIC X(01) VALUE 'N'.
014600         88  WS-NUMCHK-IS-NUMERIC        VALUE 'Y'.
014700         88  WS-NUMCHK-IS-MISSING        VALUE 'M'.
014800         88  WS-NUMCHK-NOT-NUMERIC       VALUE 'N'.
014900*
015000* NUMERIC-VALUE CONVERSION WORK AREA.  UNSTRING SPLITS THE
015100* VALIDATED SUBSTRING ON THE DECIMAL POINT; EACH FIELD'S OWN
015200* CONVERT PARAGRAPH APPLIES ITS DECLARED PRECISION.
015300 01  WS-CONVERT-FIELDS.
015400     05  WS-CONVERT-SIGN         PIC X(01) VALUE '+'.
015500     05  WS-CONVERT-INT-TEXT     PIC 9(09) VALUE ZERO.
015600     05  WS-CONVERT-FRAC-TEXT    PIC 9(06) VALUE ZERO.
015700*
015800* STANDALONE SCALARS FOR THE SIGN/DIGIT SPLIT - THE STARTING
015900* SUBSCRIPT, THE COUNT OF FRACTIONAL DIGITS UNSTRING ACTUALLY
016000* MOVED (SO THE DIVISOR MATCHES WHAT WAS TYPED, NOT A FIXED
016100* SIX-DIGIT ASSUMPTION), AND THE DIVISOR ITSELF.
016200 77  WS-CONVERT-START            PIC S9(4) COMP.
016300 77  WS-CONVERT-FRAC-LEN         PIC S9(4) COMP.
016400 77  WS-CONVERT-DIVISOR          PIC S9(7) COMP VALUE 1.
016500*
016600 01  WS-TONS-EDIT-AREA.
016700     05  WS-TONS-EDIT            PIC -9(7).9(3).
016800 01  WS-TONS-EDIT-ALT REDEFINES WS-TONS-EDIT-AREA.
016900     05  WS-TONS-EDIT-TEXT       PIC X(12).
017000*
017100 01  WS-VALUE-EDIT-AREA.
017200     05  WS-VALUE-EDIT           PIC -9(9).9(2).
017300 01  WS-VALUE-EDIT-ALT REDEFINES WS-VALUE-EDIT-AREA.
017400     05  WS-VALUE-EDIT-TEXT      PIC X(13).
017500*
017600* DUPLICATE-ROW TABLE (RULE C5) - ONE WHOLE-RECORD COMPARE
017700* STRING PER RECORD ALREADY WRITTEN, SEARCHED SEQUENTIALLY
017800* BEFORE EACH CANDIDATE RECORD IS WRITTEN.
017900 01  WS-DEDUP-TABLE-AREA.
018000     05  WS-DEDUP-ENTRY          PIC X(69) OCCURS 10000 TIMES
018100                                  INDEXED BY WS-DEDUP-IDX.
018200 01  WS-DEDUP-COUNT              PIC S9(9) COMP VALUE ZERO.
018300 01  WS-DEDUP-FOUND              PIC X(01) VALUE 'N'.
018400     88  WS-DEDUP-IS-DUPLICATE       VALUE 'Y'.
018500*
018600 01  WS-RETAINED-COLUMN-COUNT    PIC S9(4) COMP VALUE ZERO.
018700*
018800 01  WS-LOG-LINE.
018900     05  WS-LOG-TEXT             PIC X(132) VALUE SPACES.
019000 01  WS-LOG-LINE-PARTS REDEFINES WS-LOG-LINE.
019100     05  WS-LOG-RUN-ID           PIC X(24).
019200     05  WS-LOG-LEVEL            PIC X(08).
019300     05  WS-LOG-MESSAGE          PIC X(100).
019400 01  WS-NUM-EDIT                 PIC ZZZ,ZZZ,ZZ9.
019500*
019600 LINKAGE SECTION.
019700 COPY FAF5CTL.
019800*
019900 COPY FAF5CLN.
020000*
020100***************************************************************
020200 PROCEDURE DIVISION USING FAF5-CTL-AREA.
020300***************************************************************
020400*
020500 000-MAIN-CONTROL.
020600     PERFORM 700-OPEN-FILES THRU 700-EXIT.
020700     IF CTL-NO-FATAL-ERROR
020800         PERFORM 100-PASS-ONE-SCAN THRU 100-EXIT
020900         PERFORM 150-DETERMINE-COLUMN-FLAGS THRU 150-EXIT
021000         PERFORM 200-PASS-TWO-PROCESS THRU 200-EXIT
021100     END-IF.
021200     MOVE CTL-CLEAN-RECORD-COUNT TO WS-NUM-EDIT.
021300     STRING 'CLEAN STEP COMPLETE - RECORDS WRITTEN: '
021400         WS-NUM-EDIT DELIMITED BY SIZE
021500         INTO WS-LOG-MESSAGE.
021600     PERFORM 960-LOG-MESSAGE THRU 960-EXIT.
021700     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
021800     GOBACK.
021900*
022000***************************************************************
022100 100-PASS-ONE-SCAN.
022200* COLUMN-GLOBAL SCAN OVER THE MERGED DATASET (RULE C3/C4, PASS
022300* 1) - ACCUMULATES NON-MISSING AND PARSEABLE COUNTS PER FIELD.
022400***************************************************************
022500     MOVE 'N' TO WS-MERGED-EOF.
022600     PERFORM 110-READ-MERGED THRU 110-EXIT.
022700     PERFORM 120-SCAN-ONE-RECORD THRU 120-EXIT
022800         UNTIL WS-MERGED-IS-EOF.
022900     CLOSE MERGED-FILE.
023000 100-EXIT.
023100     EXIT.
023200*
023300 110-READ-MERGED.
023400     READ MERGED-FILE
023500         AT END
023600             MOVE 'Y' TO WS-MERGED-EOF
023700     END-READ.
023800 110-EXIT.
023900     EXIT.
024000*
024100 120-SCAN-ONE-RECORD.
024200     ADD 1 TO WS-P1-TOTAL-COUNT.
024300     IF MRG-SHIPMENT-ID NOT = SPACES
024400         ADD 1 TO WS-P1-SHIP-NONMISS
024500     END-IF.
024600     IF MRG-ORIGIN-REGION NOT = SPACES
024700         ADD 1 TO WS-P1-ORIGIN-NONMISS
024800     END-IF.
024900     IF MRG-DEST-REGION NOT = SPACES
025000         ADD 1 TO WS-P1-DEST-NONMISS
025100     END-IF.
025200     IF MRG-COMMODITY-CODE NOT = SPACES
025300         ADD 1 TO WS-P1-COMMOD-NONMISS
025400     END-IF.
025500     IF MRG-MODE NOT = SPACES
025600         ADD 1 TO WS-P1-MODE-NONMISS
025700     END-IF.
025800     IF MRG-SOURCE-FILE NOT = SPACES
025900         ADD 1 TO WS-P1-SOURCE-NONMISS
026000     END-IF.
026100*
026200     MOVE SPACES TO WS-NUMCHK-TEXT.
026300     MOVE MRG-TONS TO WS-NUMCHK-TEXT.
026400     MOVE 11 TO WS-NUMCHK-LEN.
026500     PERFORM 800-CHECK-NUMERIC-TEXT THRU 800-EXIT.
026600     IF NOT WS-NUMCHK-IS-MISSING
026700         ADD 1 TO WS-P1-TONS-NONMISS
026800         IF WS-NUMCHK-IS-NUMERIC
026900             ADD 1 TO WS-P1-TONS-PARSEABLE
027000         END-IF
027100     END-IF.
027200*
027300     MOVE SPACES TO WS-NUMCHK-TEXT.
027400     MOVE MRG-VALUE-KUSD TO WS-NUMCHK-TEXT.
027500     MOVE 12 TO WS-NUMCHK-LEN.
027600     PERFORM 800-CHECK-NUMERIC-TEXT THRU 800-EXIT.
027700     IF NOT WS-NUMCHK-IS-MISSING
027800         ADD 1 TO WS-P1-VALUE-NONMISS
027900         IF WS-NUMCHK-IS-NUMERIC
028000             ADD 1 TO WS-P1-VALUE-PARSEABLE
028100         END-IF
028200     END-IF.
028300*
028400     MOVE SPACES TO WS-NUMCHK-TEXT.
028500     MOVE MRG-YEAR TO WS-NUMCHK-TEXT.
028600     MOVE 4 TO WS-NUMCHK-LEN.
028700     PERFORM 800-CHECK-NUMERIC-TEXT THRU 800-EXIT.
028800     IF NOT WS-NUMCHK-IS-MISSING
028900         ADD 1 TO WS-P1-YEAR-NONMISS
029000         IF WS-NUMCHK-IS-NUMERIC
029100             ADD 1 TO WS-P1-YEAR-PARSEABLE
029200         END-IF
029300     END-IF.
029400*
029500     PERFORM 110-READ-MERGED THRU 110-EXIT.
029600 120-EXIT.
029700     EXIT.
029800*
029900***************************************************************
030000 150-DETERMINE-COLUMN-FLAGS.
030100* APPLIES THE 90-PERCENT RULE (C3) AND THE ALL-MISSING TEST
030200* (C4) ONCE, FROM THE PASS-1 TALLIES.  A COLUMN NEEDS AT LEAST
030300* ONE NON-MISSING VALUE TO QUALIFY AS NUMERIC.
030400***************************************************************
030500     MOVE 9 TO WS-RETAINED-COLUMN-COUNT.
030600     IF WS-P1-SHIP-NONMISS = ZERO AND WS-P1-TOTAL-COUNT > ZERO
030700         SET CLN-WK-SHIP-COL-DROPPED TO TRUE
030800         SUBTRACT 1 FROM WS-RETAINED-COLUMN-COUNT
030900     END-IF.
031000     IF WS-P1-ORIGIN-NONMISS = ZERO AND WS-P1-TOTAL-COUNT > ZERO
031100         SET CLN-WK-ORIGIN-COL-DROPPED TO TRUE
031200         SUBTRACT 1 FROM WS-RETAINED-COLUMN-COUNT
031300     END-IF.
031400     IF WS-P1-DEST-NONMISS = ZERO AND WS-P1-TOTAL-COUNT > ZERO
031500         SET CLN-WK-DEST-COL-DROPPED TO TRUE
031600         SUBTRACT 1 FROM WS-RETAINED-COLUMN-COUNT
031700     END-IF.
031800     IF WS-P1-COMMOD-NONMISS = ZERO AND WS-P1-TOTAL-COUNT > ZERO
031900         SET CLN-WK-COMMOD-COL-DROPPED TO TRUE
032000         SUBTRACT 1 FROM WS-RETAINED-COLUMN-COUNT
032100     END-IF.
032200     IF WS-P1-MODE-NONMISS = ZERO AND WS-P1-TOTAL-COUNT > ZERO
032300         SET CLN-WK-MODE-COL-DROPPED TO TRUE
032400         SUBTRACT 1 FROM WS-RETAINED-COLUMN-COUNT
032500     END-IF.
032600     IF WS-P1-TONS-NONMISS > ZERO
032700         IF (WS-P1-TONS-PARSEABLE * 100) >=
032800                 (WS-P1-TONS-NONMISS * 90)
032900             SET WS-TONS-COL-IS-NUMERIC TO TRUE
033000         END-IF
033100     ELSE
033200         SET CLN-WK-TONS-COL-DROPPED TO TRUE
033300         SUBTRACT 1 FROM WS-RETAINED-COLUMN-COUNT
033400     END-IF.
033500     IF WS-P1-VALUE-NONMISS > ZERO
033600         IF (WS-P1-VALUE-PARSEABLE * 100) >=
033700                 (WS-P1-VALUE-NONMISS * 90)
033800             SET WS-VALUE-COL-IS-NUMERIC TO TRUE
033900         END-IF
034000     ELSE
034100         SET CLN-WK-VALUE-COL-DROPPED TO TRUE
034200         SUBTRACT 1 FROM WS-RETAINED-COLUMN-COUNT
034300     END-IF.
034400     IF WS-P1-YEAR-NONMISS > ZERO
034500         IF (WS-P1-YEAR-PARSEABLE * 100) >=
034600                 (WS-P1-YEAR-NONMISS * 90)
034700             SET WS-YEAR-COL-IS-NUMERIC TO TRUE
034800         END-IF
034900     ELSE
035000         SET CLN-WK-YEAR-COL-DROPPED TO TRUE
035100         SUBTRACT 1 FROM WS-RETAINED-COLUMN-COUNT
035200     END-IF.
035300     IF WS-P1-SOURCE-NONMISS = ZERO AND WS-P1-TOTAL-COUNT > ZERO
035400         SET CLN-WK-SOURCE-COL-DROPPED TO TRUE
035500         SUBTRACT 1 FROM WS-RETAINED-COLUMN-COUNT
035600     END-IF.
035700     MOVE WS-RETAINED-COLUMN-COUNT TO CTL-CLEAN-COLUMN-COUNT.
035800     IF WS-TONS-COL-IS-NUMERIC
035900         SET CTL-TONS-IS-NUMERIC-COL TO TRUE
036000     END-IF.
036100     IF WS-VALUE-COL-IS-NUMERIC
036200         SET CTL-VALUE-IS-NUMERIC-COL TO TRUE
036300     END-IF.
036400     IF WS-YEAR-COL-IS-NUMERIC
036500         SET CTL-YEAR-IS-NUMERIC-COL TO TRUE
036600     END-IF.
036700     IF CLN-WK-TONS-COL-DROPPED
036800         SET CTL-TONS-COL-IS-DROPPED TO TRUE
036900     END-IF.
037000     IF CLN-WK-VALUE-COL-DROPPED
037100         SET CTL-VALUE-COL-IS-DROPPED TO TRUE
037200     END-IF.
037300     IF CLN-WK-YEAR-COL-DROPPED
037400         SET CTL-YEAR-COL-IS-DROPPED TO TRUE
037500     END-IF.
037600     IF CLN-WK-SOURCE-COL-DROPPED
037700         SET CTL-SOURCE-COL-IS-DROPPED TO TRUE
037800     END-IF.
037900     IF CLN-WK-SHIP-COL-DROPPED
038000         SET CTL-SHIP-COL-IS-DROPPED TO TRUE
038100     END-IF.
038200     IF CLN-WK-ORIGIN-COL-DROPPED
038300         SET CTL-ORIGIN-COL-IS-DROPPED TO TRUE
038400     END-IF.
038500     IF CLN-WK-DEST-COL-DROPPED
038600         SET CTL-DEST-COL-IS-DROPPED TO TRUE
038700     END-IF.
038800     IF CLN-WK-COMMOD-COL-DROPPED
038900         SET CTL-COMMOD-COL-IS-DROPPED TO TRUE
039000     END-IF.
039100     IF CLN-WK-MODE-COL-DROPPED
039200         SET CTL-MODE-COL-IS-DROPPED TO TRUE
039300     END-IF.
039400 150-EXIT.
039500     EXIT.
039600*
039700***************************************************************
039800 200-PASS-TWO-PROCESS.
039900* PER-RECORD TRIM/BLANK, NUMERIC COERCION, COLUMN DROP AND
040000* DUPLICATE SUPPRESSION (RULES C1, C2, C3, C4, C5 IN THAT
040100* ORDER, PER RULE C6).
040200***************************************************************
040300     OPEN INPUT MERGED-FILE.
040400     MOVE 'N' TO WS-MERGED-EOF.
040500     PERFORM 110-READ-MERGED THRU 110-EXIT.
040600     PERFORM 220-CLEAN-ONE-RECORD THRU 220-EXIT
040700         UNTIL WS-MERGED-IS-EOF.
040800     CLOSE MERGED-FILE.
040900 200-EXIT.
041000     EXIT.
041100*
041200 220-CLEAN-ONE-RECORD.
041300     PERFORM 230-TRIM-TEXT-FIELDS THRU 230-EXIT.
041400     PERFORM 240-COERCE-TONS THRU 240-EXIT.
041500     PERFORM 250-COERCE-VALUE THRU 250-EXIT.
041600     PERFORM 260-COERCE-YEAR THRU 260-EXIT.
041700     PERFORM 270-BUILD-OUTPUT-RECORD THRU 270-EXIT.
041800     PERFORM 280-CHECK-DUPLICATE THRU 280-EXIT.
041900     IF NOT WS-DEDUP-IS-DUPLICATE
042000         MOVE FAF5-CLN-RECORD TO CLEANED-FILE-RECORD
042100         WRITE CLEANED-FILE-RECORD
042200         ADD 1 TO CTL-CLEAN-RECORD-COUNT
042300         PERFORM 290-ADD-DEDUP-ENTRY THRU 290-EXIT
042400     END-IF.
042500     PERFORM 110-READ-MERGED THRU 110-EXIT.
042600 220-EXIT.
042700     EXIT.
042800*
042900***************************************************************
043000 230-TRIM-TEXT-FIELDS.
043100* RULE C2 - A FIXED-WIDTH TEXT FIELD NEEDS NO RE-JUSTIFYING;
043200* BLANK AFTER THE IMPLIED TRIM MEANS MISSING.
043300***************************************************************
043400     MOVE SPACES TO CLN-WK-MISSING-SWITCHES.
043500     MOVE MRG-SHIPMENT-ID TO CLN-WK-SHIPMENT-ID.
043600     IF CLN-WK-SHIPMENT-ID = SPACES
043700         SET CLN-WK-SHIP-IS-MISSING TO TRUE
043800     END-IF.
043900     MOVE MRG-ORIGIN-REGION TO CLN-WK-ORIGIN-REGION.
044000     IF CLN-WK-ORIGIN-REGION = SPACES
044100         SET CLN-WK-ORIGIN-IS-MISSING TO TRUE
044200     END-IF.
044300     MOVE MRG-DEST-REGION TO CLN-WK-DEST-REGION.
044400     IF CLN-WK-DEST-REGION = SPACES
044500         SET CLN-WK-DEST-IS-MISSING TO TRUE
044600     END-IF.
044700     MOVE MRG-COMMODITY-CODE TO CLN-WK-COMMODITY-CODE.
044800     IF CLN-WK-COMMODITY-CODE = SPACES
044900         SET CLN-WK-COMMOD-IS-MISSING TO TRUE
045000     END-IF.
045100     MOVE MRG-MODE TO CLN-WK-MODE.
045200     IF CLN-WK-MODE = SPACES
045300         SET CLN-WK-MODE-IS-MISSING TO TRUE
045400     END-IF.
045500     MOVE MRG-SOURCE-FILE TO CLN-WK-SOURCE-FILE.
045600     IF CLN-WK-SOURCE-FILE = SPACES
045700         SET CLN-WK-SOURCE-IS-MISSING TO TRUE
045800     END-IF.
045900 230-EXIT.
046000     EXIT.
046100*
046200***************************************************************
046300 240-COERCE-TONS.
046400* RULE C3 - CONVERTS TONS ONLY WHEN THE COLUMN QUALIFIED IN
046500* PASS 1 AND THIS RECORD'S VALUE PARSES CLEANLY ON ITS OWN.
046600***************************************************************
046700     MOVE ZERO TO CLN-WK-TONS.
046800     SET CLN-WK-TONS-IS-MISSING TO TRUE.
046900     MOVE SPACES TO WS-NUMCHK-TEXT.
047000     MOVE MRG-TONS TO WS-NUMCHK-TEXT.
047100     MOVE 11 TO WS-NUMCHK-LEN.
047200     PERFORM 800-CHECK-NUMERIC-TEXT THRU 800-EXIT.
047300     IF WS-TONS-COL-IS-NUMERIC AND WS-NUMCHK-IS-NUMERIC
047400         PERFORM 840-CONVERT-TONS THRU 840-EXIT
047500         MOVE 'N' TO CLN-WK-TONS-MISS
047600     END-IF.
047700 240-EXIT.
047800     EXIT.
047900*
048000***************************************************************
048100 250-COERCE-VALUE.
048200* RULE C3 - SAME TREATMENT AS 240-COERCE-TONS, APPLIED TO
048300* VALUE-KUSD.
048400***************************************************************
048500     MOVE ZERO TO CLN-WK-VALUE-KUSD.
048600     SET CLN-WK-VALUE-IS-MISSING TO TRUE.
048700     MOVE SPACES TO WS-NUMCHK-TEXT.
048800     MOVE MRG-VALUE-KUSD TO WS-NUMCHK-TEXT.
048900     MOVE 12 TO WS-NUMCHK-LEN.
049000     PERFORM 800-CHECK-NUMERIC-TEXT THRU 800-EXIT.
049100     IF WS-VALUE-COL-IS-NUMERIC AND WS-NUMCHK-IS-NUMERIC
049200         PERFORM 850-CONVERT-VALUE THRU 850-EXIT
049300         MOVE 'N' TO CLN-WK-VALUE-MISS
049400     END-IF.
049500 250-EXIT.
049600     EXIT.
049700*
049800***************************************************************
049900 260-COERCE-YEAR.
050000* RULE C3 - SAME TREATMENT, APPLIED TO YEAR.  NO DECIMAL
050100* PLACES ARE EXPECTED SO ONLY THE INTEGER PART IS KEPT.
050200***************************************************************
050300     MOVE ZERO TO CLN-WK-YEAR.
050400     SET CLN-WK-YEAR-IS-MISSING TO TRUE.
050500     MOVE SPACES TO WS-NUMCHK-TEXT.
050600     MOVE MRG-YEAR TO WS-NUMCHK-TEXT.
050700     MOVE 4 TO WS-NUMCHK-LEN.
050800     PERFORM 800-CHECK-NUMERIC-TEXT THRU 800-EXIT.
050900     IF WS-YEAR-COL-IS-NUMERIC AND WS-NUMCHK-IS-NUMERIC
051000         PERFORM 860-CONVERT-YEAR THRU 860-EXIT
051100         MOVE 'N' TO CLN-WK-YEAR-MISS
051200     END-IF.
051300 260-EXIT.
051400     EXIT.
051500*
051600***************************************************************
051700 270-BUILD-OUTPUT-RECORD.
051800* BUILDS THE FIXED DISPLAY LAYOUT - A MISSING OR DROPPED FIELD
051900* IS WRITTEN AS SPACES, EXACTLY LIKE A MISSING TEXT FIELD.
052000***************************************************************
052100     MOVE CLN-WK-SHIPMENT-ID TO CLN-SHIPMENT-ID.
052200     IF CLN-WK-SHIP-COL-DROPPED
052300         MOVE SPACES TO CLN-SHIPMENT-ID
052400     END-IF.
052500     MOVE CLN-WK-ORIGIN-REGION TO CLN-ORIGIN-REGION.
052600     IF CLN-WK-ORIGIN-COL-DROPPED
052700         MOVE SPACES TO CLN-ORIGIN-REGION
052800     END-IF.
052900     MOVE CLN-WK-DEST-REGION TO CLN-DEST-REGION.
053000     IF CLN-WK-DEST-COL-DROPPED
053100         MOVE SPACES TO CLN-DEST-REGION
053200     END-IF.
053300     MOVE CLN-WK-COMMODITY-CODE TO CLN-COMMODITY-CODE.
053400     IF CLN-WK-COMMOD-COL-DROPPED
053500         MOVE SPACES TO CLN-COMMODITY-CODE
053600     END-IF.
053700     MOVE CLN-WK-MODE TO CLN-MODE.
053800     IF CLN-WK-MODE-COL-DROPPED
053900         MOVE SPACES TO CLN-MODE
054000     END-IF.
054100     MOVE CLN-WK-SOURCE-FILE TO CLN-SOURCE-FILE.
054200     IF CLN-WK-SOURCE-COL-DROPPED
054300         MOVE SPACES TO CLN-SOURCE-FILE
054400     END-IF.
054500*
054600     IF CLN-WK-TONS-IS-MISSING OR CLN-WK-TONS-COL-DROPPED
054700         MOVE SPACES TO CLN-TONS-DISPLAY
054800     ELSE
054900         MOVE CLN-WK-TONS TO WS-TONS-EDIT
055000         MOVE WS-TONS-EDIT-TEXT TO CLN-TONS-DISPLAY
055100     END-IF.
055200*
055300     IF CLN-WK-VALUE-IS-MISSING OR CLN-WK-VALUE-COL-DROPPED
055400         MOVE SPACES TO CLN-VALUE-KUSD-DISPLAY
055500     ELSE
055600         MOVE CLN-WK-VALUE-KUSD TO WS-VALUE-EDIT
055700         MOVE WS-VALUE-EDIT-TEXT TO CLN-VALUE-KUSD-DISPLAY
055800     END-IF.
055900*
056000     IF CLN-WK-YEAR-IS-MISSING OR CLN-WK-YEAR-COL-DROPPED
056100         MOVE SPACES TO CLN-YEAR-DISPLAY
056200     ELSE
056300         MOVE CLN-WK-YEAR TO CLN-YEAR-DISPLAY
056400     END-IF.
056500 270-EXIT.
056600     EXIT.
056700*
056800***************************************************************
056900 280-CHECK-DUPLICATE.
057000* RULE C5 - SEQUENTIAL SEARCH OF EVERY COMPARE STRING WRITTEN
057100* SO FAR THIS RUN.  THE FIRST OCCURRENCE OF A ROW IS KEPT.
057200***************************************************************
057300     MOVE 'N' TO WS-DEDUP-FOUND.
057400     IF WS-DEDUP-COUNT > ZERO
057500         PERFORM 285-COMPARE-ONE-ENTRY THRU 285-EXIT
057600             VARYING WS-DEDUP-IDX FROM 1 BY 1
057700             UNTIL WS-DEDUP-IDX > WS-DEDUP-COUNT
057800                OR WS-DEDUP-IS-DUPLICATE
057900     END-IF.
058000 280-EXIT.
058100     EXIT.
058200*
058300 285-COMPARE-ONE-ENTRY.
058400     IF WS-DEDUP-ENTRY (WS-DEDUP-IDX) = CLN-COMPARE-STRING
058500         MOVE 'Y' TO WS-DEDUP-FOUND
058600     END-IF.
058700 285-EXIT.
058800     EXIT.
058900*
059000 290-ADD-DEDUP-ENTRY.
059100     IF WS-DEDUP-COUNT < 10000
059200         ADD 1 TO WS-DEDUP-COUNT
059300         MOVE CLN-COMPARE-STRING TO WS-DEDUP-ENTRY (WS-DEDUP-COUNT)
059400     END-IF.
059500 290-EXIT.
059600     EXIT.
059700*
059800***************************************************************
059900 800-CHECK-NUMERIC-TEXT.
060000* CHARACTER-BY-CHARACTER CLASSIFIER - SETS WS-NUMCHK-RESULT TO
060100* 'M' (FIELD BLANK), 'Y' (PARSES AS A NUMBER) OR 'N' (DOES NOT).
060200* A VALID VALUE IS AN OPTIONAL LEADING SIGN, ONE OR MORE
060300* DIGITS, AND AT MOST ONE DECIMAL POINT.
060400***************************************************************
060500     MOVE 'N' TO WS-NUMCHK-RESULT.
060600     MOVE ZERO TO WS-NUMCHK-DIGIT-COUNT.
060700     MOVE ZERO TO WS-NUMCHK-DOT-COUNT.
060800     MOVE ZERO TO WS-NUMCHK-BAD-COUNT.
060900     MOVE 1 TO WS-NUMCHK-SUB.
061000     PERFORM 810-SKIP-LEADING-SPACE THRU 810-EXIT
061100         VARYING WS-NUMCHK-SUB FROM 1 BY 1
061200         UNTIL WS-NUMCHK-SUB > WS-NUMCHK-LEN
061300            OR WS-NUMCHK-CHAR-TBL (WS-NUMCHK-SUB) NOT = SPACE.
061400     IF WS-NUMCHK-SUB > WS-NUMCHK-LEN
061500         SET WS-NUMCHK-IS-MISSING TO TRUE
061600         GO TO 800-EXIT
061700     END-IF.
061800     MOVE WS-NUMCHK-SUB TO WS-NUMCHK-START.
061900     MOVE WS-NUMCHK-LEN TO WS-NUMCHK-SUB.
062000     PERFORM 820-SKIP-TRAILING-SPACE THRU 820-EXIT
062100         VARYING WS-NUMCHK-SUB FROM WS-NUMCHK-LEN BY -1
062200         UNTIL WS-NUMCHK-SUB < WS-NUMCHK-START
062300            OR WS-NUMCHK-CHAR-TBL (WS-NUMCHK-SUB) NOT = SPACE.
062400     MOVE WS-NUMCHK-SUB TO WS-NUMCHK-END.
062500     PERFORM 830-CLASSIFY-ONE-CHAR THRU 830-EXIT
062600         VARYING WS-NUMCHK-SUB FROM WS-NUMCHK-START BY 1
062700         UNTIL WS-NUMCHK-SUB > WS-NUMCHK-END.
062800     IF WS-NUMCHK-BAD-COUNT = ZERO
062900             AND WS-NUMCHK-DOT-COUNT NOT > 1
063000             AND WS-NUMCHK-DIGIT-COUNT > ZERO
063100         SET WS-NUMCHK-IS-NUMERIC TO TRUE
063200     ELSE
063300         SET WS-NUMCHK-NOT-NUMERIC TO TRUE
063400     END-IF.
063500 800-EXIT.
063600     EXIT.
063700*
063800 810-SKIP-LEADING-SPACE.
063900     CONTINUE.
064000 810-EXIT.
064100     EXIT.
064200*
064300 820-SKIP-TRAILING-SPACE.
064400     CONTINUE.
064500 820-EXIT.
064600     EXIT.
064700*
064800 830-CLASSIFY-ONE-CHAR.
064900     EVALUATE TRUE
065000         WHEN WS-NUMCHK-CHAR-TBL (WS-NUMCHK-SUB) IS NUMERIC
065100             ADD 1 TO WS-NUMCHK-DIGIT-COUNT
065200         WHEN WS-NUMCHK-SUB = WS-NUMCHK-START AND
065300                 (WS-NUMCHK-CHAR-TBL (WS-NUMCHK-SUB) = '+' OR
065400                  WS-NUMCHK-CHAR-TBL (WS-NUMCHK-SUB) = '-')
065500             CONTINUE
065600         WHEN WS-NUMCHK-CHAR-TBL (WS-NUMCHK-SUB) = '.'
065700             ADD 1 TO WS-NUMCHK-DOT-COUNT
065800         WHEN OTHER
065900             ADD 1 TO WS-NUMCHK-BAD-COUNT
066000     END-EVALUATE.
066100 830-EXIT.
066200     EXIT.
066300*
066400***************************************************************
066500 840-CONVERT-TONS.
066600* BUILDS CLN-WK-TONS (3 DECIMALS) FROM THE VALIDATED SUBSTRING
066700* BOUNDED BY WS-NUMCHK-START/WS-NUMCHK-END.  THE DIVISOR 870
066800* LEAVES IN WS-CONVERT-DIVISOR MATCHES THE NUMBER OF FRACTION
066900* DIGITS ACTUALLY TYPED, NOT A FIXED SIX-DIGIT ASSUMPTION, SO
067000* "1234567.123" CONVERTS TO .123 AND NOT .000123.  EXTRA TYPED
067100* DIGITS PAST THE DECLARED PRECISION ARE ROUNDED BY THE COMPUTE.
067200***************************************************************
067300     PERFORM 870-SPLIT-SIGN-AND-DIGITS THRU 870-EXIT.
067400     COMPUTE CLN-WK-TONS ROUNDED =
067500         WS-CONVERT-INT-TEXT +
067600         (WS-CONVERT-FRAC-TEXT / WS-CONVERT-DIVISOR).
067700     IF WS-CONVERT-SIGN = '-'
067800         MULTIPLY -1 BY CLN-WK-TONS
067900     END-IF.
068000 840-EXIT.
068100     EXIT.
068200*
068300***************************************************************
068400 850-CONVERT-VALUE.
068500* SAME TREATMENT AS 840-CONVERT-TONS, APPLIED TO VALUE-KUSD
068600* (2 DECIMALS).
068700***************************************************************
068800     PERFORM 870-SPLIT-SIGN-AND-DIGITS THRU 870-EXIT.
068900     COMPUTE CLN-WK-VALUE-KUSD ROUNDED =
069000         WS-CONVERT-INT-TEXT +
069100         (WS-CONVERT-FRAC-TEXT / WS-CONVERT-DIVISOR).
069200     IF WS-CONVERT-SIGN = '-'
069300         MULTIPLY -1 BY CLN-WK-VALUE-KUSD
069400     END-IF.
069500 850-EXIT.
069600     EXIT.
069700*
069800***************************************************************
069900 860-CONVERT-YEAR.
070000* YEAR HAS NO DECLARED DECIMAL PLACES - ONLY THE INTEGER PART
070100* OF THE VALIDATED SUBSTRING IS KEPT.
070200***************************************************************
070300     PERFORM 870-SPLIT-SIGN-AND-DIGITS THRU 870-EXIT.
070400     MOVE WS-CONVERT-INT-TEXT TO CLN-WK-YEAR.
070500 860-EXIT.
070600     EXIT.
070700*
070800***************************************************************
070900 870-SPLIT-SIGN-AND-DIGITS.
071000* SHARED BY 840/850/860 - SKIPS A LEADING SIGN CHARACTER, THEN
071100* UNSTRINGS THE REMAINING DIGITS ON THE DECIMAL POINT.  THE
071200* COUNT IN PHRASE CAPTURES HOW MANY FRACTIONAL DIGITS WERE
071300* ACTUALLY PRESENT SO THE CALLER CAN SCALE BY THE RIGHT POWER
071400* OF TEN INSTEAD OF ASSUMING ALL SIX DIGITS OF THE RECEIVING
071500* FIELD WERE TYPED.
071600***************************************************************
071700     MOVE '+' TO WS-CONVERT-SIGN.
071800     MOVE WS-NUMCHK-START TO WS-CONVERT-START.
071900     IF WS-NUMCHK-CHAR-TBL (WS-NUMCHK-START) = '-'
072000         MOVE '-' TO WS-CONVERT-SIGN
072100         ADD 1 TO WS-CONVERT-START
072200     ELSE
072300         IF WS-NUMCHK-CHAR-TBL (WS-NUMCHK-START) = '+'
072400             ADD 1 TO WS-CONVERT-START
072500         END-IF
072600     END-IF.
072700     MOVE ZERO TO WS-CONVERT-INT-TEXT.
072800     MOVE ZERO TO WS-CONVERT-FRAC-TEXT.
072900     MOVE ZERO TO WS-CONVERT-FRAC-LEN.
073000     UNSTRING WS-NUMCHK-TEXT (WS-CONVERT-START : WS-NUMCHK-END -
073100             WS-CONVERT-START + 1)
073200         DELIMITED BY '.'
073300         INTO WS-CONVERT-INT-TEXT
073400               WS-CONVERT-FRAC-TEXT COUNT IN WS-CONVERT-FRAC-LEN.
073500     IF WS-CONVERT-FRAC-LEN = ZERO
073600         MOVE 1 TO WS-CONVERT-DIVISOR
073700     ELSE
073800         COMPUTE WS-CONVERT-DIVISOR = 10 ** WS-CONVERT-FRAC-LEN
073900     END-IF.
074000 870-EXIT.
074100     EXIT.
074200*
074300***************************************************************
074400 700-OPEN-FILES.
074500***************************************************************
074600     MOVE 'N' TO CTL-FATAL-SWITCH.
074700     OPEN INPUT MERGED-FILE.
074800     IF WS-MERGED-STATUS NOT = '00'
074900         MOVE 'Y' TO CTL-FATAL-SWITCH
075000         MOVE 'UNABLE TO OPEN MERGED FILE - ABEND' TO
075100             WS-LOG-MESSAGE
075200         PERFORM 960-LOG-MESSAGE THRU 960-EXIT
075300         GO TO 700-EXIT
075400     END-IF.
075500     CLOSE MERGED-FILE.
075600*
075700     OPEN OUTPUT CLEANED-FILE.
075800     OPEN EXTEND RUN-LOG-FILE.
075900     IF WS-RUNLOG-STATUS = '35'
076000         OPEN OUTPUT RUN-LOG-FILE
076100     END-IF.
076200*
076300     MOVE 'CLEAN STEP STARTING' TO WS-LOG-MESSAGE.
076400     PERFORM 960-LOG-MESSAGE THRU 960-EXIT.
076500 700-EXIT.
076600     EXIT.
076700*
076800***************************************************************
076900 790-CLOSE-FILES.
077000***************************************************************
077100     CLOSE CLEANED-FILE.
077200     CLOSE RUN-LOG-FILE.
077300 790-EXIT.
077400     EXIT.
077500*
077600***************************************************************
077700 960-LOG-MESSAGE.
077800* APPENDS ONE LINE TO THE RUN LOG.  CTL-RUN-ID AND THE LEVEL ARE
077900* CARRIED IN WS-LOG-LINE-PARTS SO THE WRITE IS A SINGLE MOVE.
078000***************************************************************
078100     MOVE CTL-RUN-ID TO WS-LOG-RUN-ID.
078200     IF CTL-FATAL-ERROR-OCCURRED
078300         MOVE 'FATAL' TO WS-LOG-LEVEL
078400     ELSE
078500         MOVE 'INFO' TO WS-LOG-LEVEL
078600     END-IF.
078700     MOVE WS-LOG-LINE TO RUN-LOG-RECORD.
078800     WRITE RUN-LOG-RECORD.
078900 960-EXIT.
079000     EXIT.
