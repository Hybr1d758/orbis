000100****************************************************************
000200* FAF5VAL - VALIDATION ISSUE RECORD
000300* ONE RECORD PER DATA-QUALITY PROBLEM CLASS DETECTED BY ORBVAL1,
000400* WRITTEN TO FAF5-VALIDATION-ISSUES IN THE FIXED ORDER THE SHOP
000500* RUNS ITS CHECKS - MISSING VALUES, NEGATIVE VALUES, SOURCE-FILE
000600* INTEGRITY, THEN DUPLICATE ROWS.
000700*
000800*    P.ISAACS   2002-03-04  ORIG-0795  INITIAL LAYOUT
000900****************************************************************
001000 01  FAF5-VAL-RECORD.
001100     05  VAL-ISSUE-TYPE          PIC X(20).
001200     05  VAL-COLUMN              PIC X(20).
001300     05  VAL-COUNT               PIC 9(09).
001400     05  VAL-PCT                 PIC 9V9(06).
001500     05  VAL-DETAILS             PIC X(100).
001600     05  FILLER                  PIC X(04).
001700*
001800* ALTERNATE VIEW - ISSUE-TYPE AND COLUMN TREATED AS ONE 40-BYTE
001900* SORT/COMPARE KEY WHEN SCANNING FOR AN ALREADY-EMITTED ISSUE.
002000 01  FAF5-VAL-KEY-VIEW REDEFINES FAF5-VAL-RECORD.
002100     05  VAL-KEY                 PIC X(40).
002200     05  FILLER                  PIC X(113).
