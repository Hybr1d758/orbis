000100****************************************************************
000200* FAF5PRF - COLUMN PROFILE RECORD
000300* ONE RECORD PER FIELD OF THE CLEANED DATASET, WRITTEN BY
000400* ORBPRF1 TO FAF5-VALIDATION-COLUMNS.  PRF-NUMERIC-STATS AND
000500* PRF-TEXT-STATS SHARE THE SAME BYTES - A GIVEN RECORD CARRIES
000600* ONE OR THE OTHER, NEVER BOTH, DEPENDING ON PRF-DTYPE.
000700*
000800*    P.ISAACS   2002-03-01  ORIG-0793  INITIAL LAYOUT
000900****************************************************************
001000 01  FAF5-PRF-RECORD.
001100     05  PRF-COLUMN-NAME         PIC X(20).
001200     05  PRF-DTYPE               PIC X(10).
001300         88  PRF-DTYPE-IS-NUMERIC        VALUE 'NUMERIC'.
001400         88  PRF-DTYPE-IS-TEXT           VALUE 'TEXT'.
001500     05  PRF-COUNT               PIC 9(09).
001600     05  PRF-NON-NULL-COUNT      PIC 9(09).
001700     05  PRF-NULL-COUNT          PIC 9(09).
001800     05  PRF-NULL-PCT            PIC 9V9(06).
001900     05  PRF-NUM-UNIQUE          PIC 9(09).
002000     05  PRF-VALUE-AREA.
002100         10  PRF-NUMERIC-STATS.
002200             15  PRF-MIN             PIC S9(09)V9(03).
002300             15  PRF-MAX             PIC S9(09)V9(03).
002400             15  PRF-MEAN            PIC S9(09)V9(06).
002500             15  PRF-STD             PIC S9(09)V9(06).
002600             15  FILLER              PIC X(46).
002700         10  PRF-TEXT-STATS REDEFINES PRF-NUMERIC-STATS.
002800             15  PRF-SAMPLE-VALUES   PIC X(100).
002900     05  FILLER                  PIC X(07).
